000100*---------------------------------------------------------------
000200*    MAPASQL - MAPEAMENTO DE CHAMADAS ENTRE PROCEDIMENTOS SQL E
000300*              DO USO DE TABELAS/VIEWS POR PROCEDIMENTO, A PARTIR
000400*              DO ACERVO DE FONTES .SQL DA DIVISAO.
000500*---------------------------------------------------------------
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.   MAPASQL.
000800 AUTHOR.       CELSO AUGUSTO FERREIRA LIMA.
000900 INSTALLATION. SIAS - SERVICO DE AVALIACAO SOCIAL.
001000 DATE-WRITTEN. 07/01/1995.
001100 DATE-COMPILED.
001200 SECURITY.     USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
001300*---------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    VRS    DATA          RESP   CHAMADO      DESCRICAO
001600*    1.0    07/01/1995    CAL    SIAS-0108    IMPLANTACAO INICIAL
001700*                                             DO MAPEAMENTO DE
001800*                                             CHAMADAS CRDW/CRDB.
001900*    1.1    22/04/1996    CAL    SIAS-0130    INCLUIDO O MAPEA-
002000*                                             MENTO DE USO DE
002100*                                             TABELAS E VIEWS POR
002200*                                             PROCEDIMENTO.
002300*    1.2    11/11/1997    MHS    SIAS-0163    CORRIGIDA A RETIRADA
002400*                                             DE COMENTARIOS DE
002500*                                             BLOCO QUE ATRAVES-
002600*                                             SAVAM VARIAS LINHAS
002700*                                             DO FONTE.
002800*    1.3    14/12/1998    JCN    SIAS-0180    REVISAO PARA O ANO
002900*                                             2000 - SEM IMPACTO
003000*                                             NESTE PROGRAMA (NAO
003100*                                             MANIPULA DATAS), SO
003200*                                             CONFERIDO E ANOTADO.
003300*    1.4    17/05/1999    CAL    SIAS-0182    PROTECAO CONTRA
003400*                                             CHAMADA CIRCULAR
003500*                                             ENTRE PROCEDIMENTOS
003600*                                             (CONJUNTO DE VISI-
003700*                                             TADOS POR PROCEDI-
003800*                                             MENTO DE PARTIDA).
003900*    1.5    28/06/2000    CAL    SIAS-0194    VIRADA DO ANO 2000 SEM
004000*                                             INCIDENTE. AUMENTADO O
004100*                                             TAMANHO DE TAB-FILA
004200*                                             DE 30 PARA 50 POSICOES
004300*                                             - ACERVO CRESCEU E A
004400*                                             FILA DE VARREDURA
004500*                                             VINHA ESTOURANDO EM
004600*                                             PROCEDIMENTOS MUITO
004700*                                             ENCADEADOS.
004800*    1.6    30/04/2001    CAL    SIAS-0203    REVISAO DE AUDITORIA:
004900*                                             A LINHA "PROCEDIMEN-
005000*                                             TOS ENCONTRADOS" DO
005100*                                             RELATORIO SAIA ANTES
005200*                                             DE 0300-PROCESSA-INI-
005300*                                             CIAIS TER RODADO E LIS-
005400*                                             TAVA O ACERVO INTEIRO
005500*                                             DO PROCSQL, NAO SO OS
005600*                                             ALCANCADOS A PARTIR DOS
005700*                                             INICIAIS - MOVIDA PARA
005800*                                             DEPOIS DO MAPEAMENTO E
005900*                                             FILTRADA POR PROC-ALCAN-
006000*                                             CADO. TAMBEM CORRIGIDO
006100*                                             O CASAMENTO DE "CALL
006200*                                             CRDW."/"CALL CRDB." EM
006300*                                             0322-TESTA-POSICAO-CALL,
006400*                                             QUE CASAVA QUALQUER
006500*                                             SUBSTRING (EX.: "RECALL
006600*                                             CRDW." DISPARAVA FALSO
006700*                                             POSITIVO) - AGORA EXIGE
006800*                                             LIMITE DE PALAVRA NA
006900*                                             FRENTE DO CASAMENTO.
007000*---------------------------------------------------------------
007100
007200 ENVIRONMENT DIVISION.
007300
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS CLASSE-NUMERICA IS "0" THRU "9"
007800     UPSI-0 ON STATUS IS LOTE-COM-ERRO
007900     UPSI-0 OFF STATUS IS LOTE-SEM-ERRO.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT PROC-FONTE    ASSIGN TO PROCSQL
008400                 ORGANIZATION LINE SEQUENTIAL
008500                 FILE STATUS IS STATUS-SQL.
008600
008700     SELECT PROC-INDICE   ASSIGN TO PROCIDX
008800                 ORGANIZATION LINE SEQUENTIAL
008900                 FILE STATUS IS STATUS-IDX.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400*    ACERVO DE FONTES CONCATENADO: CADA PROCEDIMENTO COMECA COM
009500*    UMA LINHA MARCADORA "*PROC <NOME>" E TERMINA NA PROXIMA
009600*    MARCADORA OU NO FIM DO ARQUIVO (CONVENCAO DA DIVISAO PARA
009700*    EMBARCAR VARIOS MEMBROS .SQL EM UM UNICO PASSO DE LEITURA).
009800 FD  PROC-FONTE
009900     LABEL RECORD IS OMITTED
010000     RECORDING MODE IS V.
010100 01  REG-PROC-FONTE.
010200     05  FILLER                    PIC X(240).
010300
010400*    LISTA DOS PROCEDIMENTOS DE PARTIDA SOLICITADOS PARA O
010500*    MAPEAMENTO NESTE LOTE.
010600 FD  PROC-INDICE
010700     LABEL RECORD IS OMITTED
010800     RECORDING MODE IS V.
010900 01  REG-PROC-INDICE.
011000     05  FILLER                    PIC X(30).
011100
011200 WORKING-STORAGE SECTION.
011300
011400*--------------------- INDICADORES DE ARQUIVO -------------------
011500 01  WS-STATUS-GRUPO.
011600     05  STATUS-SQL                PIC X(02) VALUE SPACES.
011700     05  STATUS-IDX                PIC X(02) VALUE SPACES.
011800 01  WS-STATUS-GRUPO-R REDEFINES WS-STATUS-GRUPO
011900                                   PIC X(04).
012000
012100*--------------------- LIMITES DE TABELA (77 DE CONTROLE) -------
012200 77  WS-MAX-PROC                   PIC 9(04) COMP VALUE 50.
012300 77  WS-MAX-INICIAL                PIC 9(04) COMP VALUE 20.
012400 77  WS-MAX-USO                    PIC 9(04) COMP VALUE 60.
012500 77  WS-MAX-NOME-CHAMADO           PIC 9(04) COMP VALUE 40.
012600
012700*--------------------- CONTADORES E INDICES (BINARIO) -----------
012800 77  WS-QTD-PROC                   PIC 9(04) COMP VALUE ZERO.
012900 77  WS-QTD-INICIAIS               PIC 9(04) COMP VALUE ZERO.
013000 77  WS-QTD-FILA                   PIC 9(04) COMP VALUE ZERO.
013100 77  WS-QTD-USO                    PIC 9(04) COMP VALUE ZERO.
013200 77  WS-POS-FILA                   PIC 9(04) COMP.
013300 77  WS-POS                        PIC 9(04) COMP.
013400 77  WS-POS-LIMPO                  PIC 9(04) COMP.
013500 77  WS-TAM-NOME                   PIC 9(04) COMP.
013600 77  WS-POS-SAIDA                  PIC 9(04) COMP.
013700 77  IX-PR-ACHADO                  PIC 9(04) COMP VALUE ZERO.
013800
013900*--------------------- LINHA CRUA LIDA DOS FONTES ----------------
014000 01  WS-LINHA-CRUA                 PIC X(240).
014100 01  WS-LINHA-CRUA-R REDEFINES WS-LINHA-CRUA.
014200     05  WS-MARCADOR-PROC          PIC X(06).
014300     05  WS-RESTO-LINHA            PIC X(234).
014400 01  WS-NOME-CHAMADO               PIC X(40).
014500 01  WS-NOME-PROCURADO             PIC X(30).
014600 01  WS-VERBO-ACHADO               PIC X(12).
014700 01  WS-LINHA-RELATORIO            PIC X(2000).
014800
014900*--------------------- AREAS DE TRABALHO DO SCANNER --------------
015000 01  WS-TEXTO-MAIUSC                PIC X(4000).
015100 01  WS-TEXTO-LIMPO                 PIC X(4000).
015200 77  WS-POS-INICIO-NOME             PIC 9(04) COMP.
015300
015400*--------------------- TABELA DE PROCEDIMENTOS CARREGADOS --------
015500 01  TAB-PROCEDIMENTO.
015600     05  PROCEDIMENTO OCCURS 50 TIMES
015700                      INDEXED BY IX-PR IX-PR2.
015800         10  PROC-NOME             PIC X(30).
015900         10  PROC-TEXTO            PIC X(4000).
016000         10  PROC-TAM              PIC 9(04) COMP.
016100         10  PROC-ALCANCADO-SW     PIC X(01) VALUE "N".
016200             88  PROC-ALCANCADO            VALUE "S".
016300         10  PROC-VISITADO-SW      PIC X(01) VALUE "N".
016400             88  PROC-VISITADO             VALUE "S".
016500     05  FILLER                    PIC X(08) VALUE SPACES.
016600
016700*--------------------- LISTA DE PROCEDIMENTOS DE PARTIDA ---------
016800 01  TAB-INICIAIS.
016900     05  INICIAL OCCURS 20 TIMES
017000                 INDEXED BY IX-IN.
017100         10  INICIAL-NOME          PIC X(30).
017200     05  FILLER                    PIC X(08) VALUE SPACES.
017300
017400*--------------------- FILA DE EXPANSAO (BUSCA EM LARGURA) -------
017500 01  TAB-FILA.
017600     05  FILA OCCURS 50 TIMES
017700               INDEXED BY IX-FI.
017800         10  FILA-NOME             PIC X(30).
017900     05  FILLER                    PIC X(08) VALUE SPACES.
018000 01  TAB-FILA-R REDEFINES TAB-FILA PIC X(1508).
018100
018200*--------------------- PARES VERBO/OBJETO DO PROCEDIMENTO ATUAL --
018300 01  TAB-USO.
018400     05  USO OCCURS 60 TIMES
018500              INDEXED BY IX-US.
018600         10  USO-VERBO             PIC X(12).
018700         10  USO-OBJETO            PIC X(60).
018800     05  FILLER                    PIC X(08) VALUE SPACES.
018900
019000*--------------------- SWITCHES DE CONTROLE -----------------------
019100 77  WS-FIM-SQL-SW                 PIC X(01) VALUE "N".
019200     88  WS-FIM-SQL                VALUE "S".
019300 77  WS-FIM-IDX-SW                 PIC X(01) VALUE "N".
019400     88  WS-FIM-IDX                VALUE "S".
019500 77  WS-DENTRO-PROC-SW             PIC X(01) VALUE "N".
019600     88  WS-DENTRO-PROC            VALUE "S".
019700 77  WS-EM-BLOCO-SW                PIC X(01) VALUE "N".
019800     88  WS-EM-BLOCO               VALUE "S".
019900 77  WS-EM-LINHA-SW                PIC X(01) VALUE "N".
020000     88  WS-EM-LINHA               VALUE "S".
020100 77  WS-PULAR-SW                   PIC X(01) VALUE "N".
020200     88  WS-PULAR                  VALUE "S".
020300 77  WS-ACHOU-SW                   PIC X(01) VALUE "N".
020400     88  WS-ACHOU                  VALUE "S".
020500 77  WS-JA-TEM-USO-SW              PIC X(01) VALUE "N".
020600     88  WS-JA-TEM-USO             VALUE "S".
020700 77  WS-CARACTER-VALIDO-SW         PIC X(01) VALUE "N".
020800     88  WS-CARACTER-VALIDO        VALUE "S".
020900
021000 PROCEDURE DIVISION.
021100
021200 0000-PRINCIPAL.
021300     PERFORM 0100-CARREGA-PROCEDIMENTOS THRU 0100-EXIT
021400     PERFORM 0150-CARREGA-INICIAIS THRU 0150-EXIT
021500     PERFORM 0200-LIMPA-COMENTARIOS-TODOS
021600               VARYING IX-PR FROM 1 BY 1
021700               UNTIL IX-PR > WS-QTD-PROC
021800     PERFORM 0300-PROCESSA-INICIAIS THRU 0300-EXIT
021900     PERFORM 0160-EXIBE-PROCEDIMENTOS-CARREGADOS
022000     PERFORM 0400-MAPEIA-USO-TABELAS THRU 0400-EXIT
022100     PERFORM 0590-FECHA-ARQUIVOS
022200     STOP RUN.
022300
022400*-----------------------------------------------------------------
022500*    0100 - CARGA DO ACERVO DE FONTES .SQL. CADA LINHA MARCADORA
022600*           "*PROC <NOME>" ABRE UM NOVO PROCEDIMENTO; AS LINHAS
022700*           SEGUINTES SAO CONCATENADAS NO SEU BUFFER DE TEXTO,
022800*           SEPARADAS PELO CARACTER "|" (MARCA DE FIM DE LINHA DO
022900*           FONTE ORIGINAL, USADA DEPOIS PELO RETIRADOR DE
023000*           COMENTARIOS DE LINHA).
023100*-----------------------------------------------------------------
023200 0100-CARREGA-PROCEDIMENTOS.
023300     OPEN INPUT PROC-FONTE
023400     IF STATUS-SQL NOT = "00"
023500        DISPLAY "MAPASQL - ACERVO PROCSQL NAO ENCONTRADO"
023600        STOP RUN.
023700     PERFORM 0110-LE-LINHA-FONTE THRU 0110-EXIT
023800               UNTIL WS-FIM-SQL.
023900 0100-EXIT.
024000     EXIT.
024100
024200 0110-LE-LINHA-FONTE.
024300     READ PROC-FONTE INTO WS-LINHA-CRUA
024400         AT END
024500             SET WS-FIM-SQL TO TRUE
024600             GO TO 0110-EXIT
024700     END-READ
024800     IF WS-MARCADOR-PROC = "*PROC "
024900        PERFORM 0120-ABRE-NOVO-PROCEDIMENTO THRU 0120-EXIT
025000     ELSE
025100        IF WS-DENTRO-PROC
025200           PERFORM 0130-ACRESCENTA-LINHA-TEXTO
025300        END-IF
025400     END-IF.
025500 0110-EXIT.
025600     EXIT.
025700
025800 0120-ABRE-NOVO-PROCEDIMENTO.
025900     IF WS-QTD-PROC >= WS-MAX-PROC
026000        MOVE "N" TO WS-DENTRO-PROC-SW
026100        GO TO 0120-EXIT.
026200     ADD 1 TO WS-QTD-PROC
026300     SET IX-PR TO WS-QTD-PROC
026400     MOVE WS-RESTO-LINHA(1:30) TO PROC-NOME(IX-PR)
026500     MOVE SPACES TO PROC-TEXTO(IX-PR)
026600     MOVE ZERO TO PROC-TAM(IX-PR)
026700     SET WS-DENTRO-PROC-SW TO "S".
026800 0120-EXIT.
026900     EXIT.
027000
027100 0130-ACRESCENTA-LINHA-TEXTO.
027200     IF PROC-TAM(IX-PR) > 0
027300        ADD 1 TO PROC-TAM(IX-PR)
027400        MOVE "|" TO PROC-TEXTO(IX-PR)(PROC-TAM(IX-PR):1)
027500     END-IF
027600     SET WS-POS TO PROC-TAM(IX-PR)
027700     SET WS-POS UP BY 1
027800     STRING WS-LINHA-CRUA       DELIMITED BY SPACE
027900            INTO PROC-TEXTO(IX-PR)
028000            WITH POINTER WS-POS
028100     END-STRING
028200     COMPUTE PROC-TAM(IX-PR) = WS-POS - 1.
028300
028400*-----------------------------------------------------------------
028500*    0150 - CARGA DA LISTA DE PROCEDIMENTOS DE PARTIDA SOLICITADOS
028600*-----------------------------------------------------------------
028700 0150-CARREGA-INICIAIS.
028800     OPEN INPUT PROC-INDICE
028900     IF STATUS-IDX NOT = "00"
029000        DISPLAY "MAPASQL - INDICE PROCIDX NAO ENCONTRADO"
029100        STOP RUN.
029200     PERFORM 0155-LE-LINHA-INDICE THRU 0155-EXIT
029300               UNTIL WS-FIM-IDX.
029400     CLOSE PROC-INDICE.
029500 0150-EXIT.
029600     EXIT.
029700
029800 0155-LE-LINHA-INDICE.
029900     READ PROC-INDICE INTO WS-LINHA-CRUA
030000         AT END
030100             SET WS-FIM-IDX TO TRUE
030200             GO TO 0155-EXIT
030300     END-READ
030400     IF WS-QTD-INICIAIS >= WS-MAX-INICIAL
030500        GO TO 0155-EXIT.
030600     ADD 1 TO WS-QTD-INICIAIS
030700     SET IX-IN TO WS-QTD-INICIAIS
030800     MOVE WS-LINHA-CRUA(1:30) TO INICIAL-NOME(IX-IN).
030900 0155-EXIT.
031000     EXIT.
031100
031200*-----------------------------------------------------------------
031300*    0160 - LINHA "PROCEDIMENTOS ENCONTRADOS" DO RELATORIO - SO
031400*           APOS 0300-PROCESSA-INICIAIS TER MARCADO OS ALCANCA-
031500*           DOS (PROC-ALCANCADO), POIS O CONJUNTO EXIGIDO E O
031600*           UNIAO DOS INICIAIS COM OS CHAMADOS TRANSITIVAMENTE,
031700*           NAO O ACERVO INTEIRO CARREGADO DO PROCSQL.
031800*-----------------------------------------------------------------
031900 0160-EXIBE-PROCEDIMENTOS-CARREGADOS.
032000     MOVE SPACES TO WS-LINHA-RELATORIO
032100     MOVE 1 TO WS-POS-SAIDA
032200     STRING "MAPASQL - PROCEDIMENTOS ENCONTRADOS:"
032300            DELIMITED BY SIZE
032400            INTO WS-LINHA-RELATORIO
032500            WITH POINTER WS-POS-SAIDA
032600     END-STRING
032700     PERFORM 0165-JUNTA-NOME-PROC THRU 0165-EXIT
032800               VARYING IX-PR FROM 1 BY 1
032900               UNTIL IX-PR > WS-QTD-PROC
033000     DISPLAY WS-LINHA-RELATORIO.
033100
033200 0165-JUNTA-NOME-PROC.
033300     IF NOT PROC-ALCANCADO(IX-PR)
033400        GO TO 0165-EXIT.
033500     STRING " "               DELIMITED BY SIZE
033600            PROC-NOME(IX-PR)  DELIMITED BY SPACE
033700            INTO WS-LINHA-RELATORIO
033800            WITH POINTER WS-POS-SAIDA
033900     END-STRING.
034000 0165-EXIT.
034100     EXIT.
034200
034300*-----------------------------------------------------------------
034400*    0200 - RETIRA COMENTARIOS DE BLOCO E DE LINHA DO TEXTO DE UM
034500*           PROCEDIMENTO (AS DUAS PASSAGENS RODAM NA ORDEM:
034600*           PRIMEIRO BLOCO, DEPOIS LINHA, SOBRE O RESULTADO DA
034700*           PRIMEIRA).
034800*-----------------------------------------------------------------
034900 0200-LIMPA-COMENTARIOS-TODOS.
035000     MOVE "N" TO WS-EM-BLOCO-SW
035100     MOVE "N" TO WS-PULAR-SW
035200     MOVE SPACES TO WS-TEXTO-LIMPO
035300     SET WS-POS-LIMPO TO 1
035400     PERFORM 0210-RETIRA-UM-CARACTER-BLOCO
035500               VARYING WS-POS FROM 1 BY 1
035600               UNTIL WS-POS > PROC-TAM(IX-PR)
035700     MOVE "N" TO WS-EM-LINHA-SW
035800     MOVE "N" TO WS-PULAR-SW
035900     MOVE SPACES TO PROC-TEXTO(IX-PR)
036000     COMPUTE WS-TAM-NOME = WS-POS-LIMPO - 1
036100     SET WS-POS-LIMPO TO 1
036200     PERFORM 0220-RETIRA-UM-CARACTER-LINHA
036300               VARYING WS-POS FROM 1 BY 1
036400               UNTIL WS-POS > WS-TAM-NOME
036500     COMPUTE PROC-TAM(IX-PR) = WS-POS-LIMPO - 1.
036600
036700 0210-RETIRA-UM-CARACTER-BLOCO.
036800     IF NOT WS-EM-BLOCO
036900        IF PROC-TEXTO(IX-PR)(WS-POS:2) = "/*"
037000           SET WS-EM-BLOCO-SW TO "S"
037100           SET WS-PULAR-SW TO "S"
037200        ELSE
037300           IF WS-PULAR
037400              SET WS-PULAR-SW TO "N"
037500           ELSE
037600              MOVE PROC-TEXTO(IX-PR)(WS-POS:1)
037700                   TO WS-TEXTO-LIMPO(WS-POS-LIMPO:1)
037800              SET WS-POS-LIMPO UP BY 1
037900           END-IF
038000        END-IF
038100     ELSE
038200        IF PROC-TEXTO(IX-PR)(WS-POS:2) = "*/"
038300           SET WS-EM-BLOCO-SW TO "N"
038400           SET WS-PULAR-SW TO "S"
038500        ELSE
038600           IF WS-PULAR
038700              SET WS-PULAR-SW TO "N"
038800           END-IF
038900        END-IF
039000     END-IF.
039100
039200 0220-RETIRA-UM-CARACTER-LINHA.
039300     IF NOT WS-EM-LINHA
039400        IF WS-TEXTO-LIMPO(WS-POS:2) = "--"
039500           SET WS-EM-LINHA-SW TO "S"
039600           SET WS-PULAR-SW TO "S"
039700        ELSE
039800           IF WS-PULAR
039900              SET WS-PULAR-SW TO "N"
040000           ELSE
040100              MOVE WS-TEXTO-LIMPO(WS-POS:1)
040200                   TO PROC-TEXTO(IX-PR)(WS-POS-LIMPO:1)
040300              SET WS-POS-LIMPO UP BY 1
040400           END-IF
040500        END-IF
040600     ELSE
040700        IF WS-TEXTO-LIMPO(WS-POS:1) = "|"
040800           SET WS-EM-LINHA-SW TO "N"
040900           MOVE "|" TO PROC-TEXTO(IX-PR)(WS-POS-LIMPO:1)
041000           SET WS-POS-LIMPO UP BY 1
041100        END-IF
041200     END-IF.
041300
041400*-----------------------------------------------------------------
041500*    0300 - EXPANDE, PARA CADA PROCEDIMENTO DE PARTIDA, O FECHO
041600*           TRANSITIVO DE CHAMADAS CRDW./CRDB. (BUSCA EM LARGURA
041700*           ITERATIVA, USANDO TAB-FILA COMO FILA DE TRABALHO) E
041800*           EXIBE A LINHA DE CHAMADAS DESSE PROCEDIMENTO.
041900*-----------------------------------------------------------------
042000 0300-PROCESSA-INICIAIS.
042100     PERFORM 0305-PROCESSA-UM-INICIAL THRU 0305-EXIT
042200               VARYING IX-IN FROM 1 BY 1
042300               UNTIL IX-IN > WS-QTD-INICIAIS.
042400 0300-EXIT.
042500     EXIT.
042600
042700 0305-PROCESSA-UM-INICIAL.
042800     MOVE INICIAL-NOME(IX-IN) TO WS-NOME-PROCURADO
042900     PERFORM 0307-ACHA-PROC-POR-NOME
043000     IF IX-PR-ACHADO = ZERO
043100        GO TO 0305-EXIT.
043200     PERFORM 0308-ZERA-VISITADO
043300               VARYING IX-PR2 FROM 1 BY 1
043400               UNTIL IX-PR2 > WS-QTD-PROC
043500     SET IX-PR TO IX-PR-ACHADO
043600     SET PROC-VISITADO(IX-PR) TO TRUE
043700     SET PROC-ALCANCADO(IX-PR) TO TRUE
043800     MOVE 1 TO WS-QTD-FILA
043900     SET IX-FI TO 1
044000     MOVE PROC-NOME(IX-PR) TO FILA-NOME(IX-FI)
044100     PERFORM 0310-EXPANDE-CHAMADAS THRU 0310-EXIT
044200     PERFORM 0360-EXIBE-CHAMADAS-DO-INICIAL.
044300 0305-EXIT.
044400     EXIT.
044500
044600 0307-ACHA-PROC-POR-NOME.
044700     MOVE ZERO TO IX-PR-ACHADO
044800     PERFORM 0307-TESTA-UM-NOME
044900               VARYING IX-PR FROM 1 BY 1
045000               UNTIL IX-PR > WS-QTD-PROC
045100                  OR IX-PR-ACHADO NOT = ZERO.
045200
045300 0307-TESTA-UM-NOME.
045400     IF PROC-NOME(IX-PR) = WS-NOME-PROCURADO
045500        SET IX-PR-ACHADO TO IX-PR
045600     END-IF.
045700
045800 0308-ZERA-VISITADO.
045900     MOVE "N" TO PROC-VISITADO-SW(IX-PR2).
046000
046100*-----------------------------------------------------------------
046200*    0310 - FILA DE TRABALHO: CADA POSICAO JA COLOCADA NA FILA E
046300*           EXPANDIDA UMA UNICA VEZ; AS CHAMADAS NOVAS ENCONTRADAS
046400*           SAO ACRESCENTADAS AO FINAL, O QUE ALONGA A PROPRIA
046500*           CONDICAO DO PERFORM VARYING ABAIXO ATE A FILA SECAR.
046600*-----------------------------------------------------------------
046700 0310-EXPANDE-CHAMADAS.
046800     PERFORM 0315-EXPANDE-UM-DA-FILA
046900               VARYING WS-POS-FILA FROM 1 BY 1
047000               UNTIL WS-POS-FILA > WS-QTD-FILA.
047100 0310-EXIT.
047200     EXIT.
047300
047400 0315-EXPANDE-UM-DA-FILA.
047500     MOVE FILA-NOME(WS-POS-FILA) TO WS-NOME-PROCURADO
047600     PERFORM 0307-ACHA-PROC-POR-NOME
047700     IF IX-PR-ACHADO NOT = ZERO
047800        SET IX-PR TO IX-PR-ACHADO
047900        PERFORM 0320-CASA-PADRAO-CALL
048000     END-IF.
048100
048200*-----------------------------------------------------------------
048300*    0320 - VARRE O TEXTO DO PROCEDIMENTO IX-PR PROCURANDO
048400*           "CALL CRDW." / "CALL CRDB." (MAIUSCULAS/MINUSCULAS
048500*           INDIFERENTES), EXTRAI O NOME SEGUINTE E, SE FOR UM
048600*           PROCEDIMENTO CONHECIDO AINDA NAO VISITADO, ACRESCENTA
048700*           NA FILA.  SQH-00XX/2001: O CASAMENTO RESPEITA LIMITE
048800*           DE PALAVRA NA FRENTE - SO ACEITA SE WS-POS = 1 OU O
048900*           CARACTER ANTERIOR NAO FOR LETRA/DIGITO/"_", SENAO UM
049000*           TOKEN COMO "RECALL CRDW." CASAVA INDEVIDAMENTE.
049100*-----------------------------------------------------------------
049200 0320-CASA-PADRAO-CALL.
049300     MOVE PROC-TEXTO(IX-PR) TO WS-TEXTO-MAIUSC
049400     INSPECT WS-TEXTO-MAIUSC
049500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
049600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049700     PERFORM 0322-TESTA-POSICAO-CALL THRU 0322-EXIT
049800               VARYING WS-POS FROM 1 BY 1
049900               UNTIL WS-POS > PROC-TAM(IX-PR).
050000
050100 0322-TESTA-POSICAO-CALL.
050200     IF WS-TEXTO-MAIUSC(WS-POS:10) NOT = "CALL CRDW."
050300        AND WS-TEXTO-MAIUSC(WS-POS:10) NOT = "CALL CRDB."
050400        GO TO 0322-EXIT.
050500     IF WS-POS > 1
050600        IF WS-TEXTO-MAIUSC(WS-POS - 1:1) = "A" THRU "Z"
050700           OR WS-TEXTO-MAIUSC(WS-POS - 1:1) = CLASSE-NUMERICA
050800           OR WS-TEXTO-MAIUSC(WS-POS - 1:1) = "_"
050900           GO TO 0322-EXIT
051000        END-IF
051100     END-IF.
051200     PERFORM 0330-EXTRAI-NOME-CHAMADO
051300     IF WS-NOME-CHAMADO = SPACES
051400        GO TO 0322-EXIT.
051500     MOVE WS-NOME-CHAMADO(1:30) TO WS-NOME-PROCURADO
051600     PERFORM 0307-ACHA-PROC-POR-NOME
051700     IF IX-PR-ACHADO = ZERO
051800        GO TO 0322-EXIT.
051900     IF PROC-VISITADO(IX-PR-ACHADO)
052000        GO TO 0322-EXIT.
052100     SET PROC-VISITADO(IX-PR-ACHADO) TO TRUE
052200     SET PROC-ALCANCADO(IX-PR-ACHADO) TO TRUE
052300     IF WS-QTD-FILA < WS-MAX-PROC
052400        ADD 1 TO WS-QTD-FILA
052500        SET IX-FI TO WS-QTD-FILA
052600        MOVE PROC-NOME(IX-PR-ACHADO) TO FILA-NOME(IX-FI)
052700     END-IF.
052800 0322-EXIT.
052900     EXIT.
053000
053100*-----------------------------------------------------------------
053200*    0330 - EXTRAI O NOME LOGO APOS "CALL CRDW."/"CALL CRDB." (A
053300*           PARTIR DA POSICAO WS-POS + 10), ATE O PRIMEIRO
053400*           CARACTER QUE NAO SEJA LETRA, DIGITO OU "_", LIMITADO
053500*           A WS-MAX-NOME-CHAMADO CARACTERES.
053600*-----------------------------------------------------------------
053700 0330-EXTRAI-NOME-CHAMADO.
053800     MOVE SPACES TO WS-NOME-CHAMADO
053900     PERFORM 0335-COPIA-UM-CARACTER-NOME THRU 0335-EXIT
054000               VARYING WS-TAM-NOME FROM 1 BY 1
054100               UNTIL WS-TAM-NOME > WS-MAX-NOME-CHAMADO
054200                  OR NOT WS-CARACTER-VALIDO.
054300
054400 0335-COPIA-UM-CARACTER-NOME.
054500     MOVE "S" TO WS-CARACTER-VALIDO-SW
054600     IF (WS-POS + 9 + WS-TAM-NOME) > LENGTH OF WS-TEXTO-MAIUSC
054700        MOVE "N" TO WS-CARACTER-VALIDO-SW
054800        GO TO 0335-EXIT.
054900     IF WS-TEXTO-MAIUSC(WS-POS + 9 + WS-TAM-NOME:1) = "A" THRU "Z"
055000        OR WS-TEXTO-MAIUSC(WS-POS + 9 + WS-TAM-NOME:1)
055100           = CLASSE-NUMERICA
055200        OR WS-TEXTO-MAIUSC(WS-POS + 9 + WS-TAM-NOME:1) = "_"
055300        MOVE WS-TEXTO-MAIUSC(WS-POS + 9 + WS-TAM-NOME:1)
055400             TO WS-NOME-CHAMADO(WS-TAM-NOME:1)
055500     ELSE
055600        MOVE "N" TO WS-CARACTER-VALIDO-SW
055700     END-IF.
055800 0335-EXIT.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200*    0360 - LINHA "CHAMADAS DE <PROC>" DO RELATORIO, COM A LISTA
056300*           COMPLETA DO FECHO TRANSITIVO ENCONTRADO NA FILA.
056400*-----------------------------------------------------------------
056500 0360-EXIBE-CHAMADAS-DO-INICIAL.
056600     MOVE SPACES TO WS-LINHA-RELATORIO
056700     MOVE 1 TO WS-POS-SAIDA
056800     STRING "MAPASQL - CHAMADAS DE "       DELIMITED BY SIZE
056900            INICIAL-NOME(IX-IN)             DELIMITED BY SPACE
057000            ":"                             DELIMITED BY SIZE
057100            INTO WS-LINHA-RELATORIO
057200            WITH POINTER WS-POS-SAIDA
057300     END-STRING
057400     PERFORM 0365-JUNTA-NOME-FILA
057500               VARYING IX-FI FROM 1 BY 1
057600               UNTIL IX-FI > WS-QTD-FILA
057700     DISPLAY WS-LINHA-RELATORIO.
057800
057900 0365-JUNTA-NOME-FILA.
058000     STRING " "               DELIMITED BY SIZE
058100            FILA-NOME(IX-FI)  DELIMITED BY SPACE
058200            INTO WS-LINHA-RELATORIO
058300            WITH POINTER WS-POS-SAIDA
058400     END-STRING.
058500
058600*-----------------------------------------------------------------
058700*    0400 - PARA TODO PROCEDIMENTO ALCANCADO (UNIAO GLOBAL DOS
058800*           FECHOS TRANSITIVOS), VARRE O TEXTO PROCURANDO
058900*           SELECT / INSERT INTO / UPDATE / DELETE FROM / MERGE
059000*           INTO SEGUIDOS DE UM NOME DE OBJETO E EXIBE A LINHA DE
059100*           USO DE TABELAS/VIEWS DESSE PROCEDIMENTO.
059200*-----------------------------------------------------------------
059300 0400-MAPEIA-USO-TABELAS.
059400     PERFORM 0410-MAPEIA-USO-DE-UM THRU 0410-EXIT
059500               VARYING IX-PR FROM 1 BY 1
059600               UNTIL IX-PR > WS-QTD-PROC.
059700 0400-EXIT.
059800     EXIT.
059900
060000 0410-MAPEIA-USO-DE-UM.
060100     IF NOT PROC-ALCANCADO(IX-PR)
060200        GO TO 0410-EXIT.
060300     MOVE ZERO TO WS-QTD-USO
060400     MOVE SPACES TO TAB-USO
060500     MOVE PROC-TEXTO(IX-PR) TO WS-TEXTO-MAIUSC
060600     INSPECT WS-TEXTO-MAIUSC
060700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
060800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060900     PERFORM 0420-CASA-PADRAO-USO
061000               VARYING WS-POS FROM 1 BY 1
061100               UNTIL WS-POS > PROC-TAM(IX-PR)
061200     PERFORM 0460-EXIBE-USO-DE-UM.
061300 0410-EXIT.
061400     EXIT.
061500
061600 0420-CASA-PADRAO-USO.
061700     IF WS-TEXTO-MAIUSC(WS-POS:7) = "SELECT "
061800        PERFORM 0430-REGISTRA-USO-SE-ACHOU
061900     END-IF
062000     IF WS-TEXTO-MAIUSC(WS-POS:12) = "INSERT INTO "
062100        PERFORM 0432-REGISTRA-USO-INSERT
062200     END-IF
062300     IF WS-TEXTO-MAIUSC(WS-POS:7) = "UPDATE "
062400        PERFORM 0434-REGISTRA-USO-UPDATE
062500     END-IF
062600     IF WS-TEXTO-MAIUSC(WS-POS:12) = "DELETE FROM "
062700        PERFORM 0436-REGISTRA-USO-DELETE
062800     END-IF
062900     IF WS-TEXTO-MAIUSC(WS-POS:11) = "MERGE INTO "
063000        PERFORM 0438-REGISTRA-USO-MERGE
063100     END-IF.
063200
063300 0430-REGISTRA-USO-SE-ACHOU.
063400     COMPUTE WS-POS-INICIO-NOME = WS-POS + 7
063500     PERFORM 0440-EXTRAI-NOME-OBJETO
063600     IF WS-NOME-CHAMADO NOT = SPACES
063700        MOVE "SELECT      " TO WS-VERBO-ACHADO
063800        PERFORM 0450-ACRESCENTA-USO-UNICO THRU 0450-EXIT
063900     END-IF.
064000
064100 0432-REGISTRA-USO-INSERT.
064200     COMPUTE WS-POS-INICIO-NOME = WS-POS + 12
064300     PERFORM 0440-EXTRAI-NOME-OBJETO
064400     IF WS-NOME-CHAMADO NOT = SPACES
064500        MOVE "INSERT INTO " TO WS-VERBO-ACHADO
064600        PERFORM 0450-ACRESCENTA-USO-UNICO THRU 0450-EXIT
064700     END-IF.
064800
064900 0434-REGISTRA-USO-UPDATE.
065000     COMPUTE WS-POS-INICIO-NOME = WS-POS + 7
065100     PERFORM 0440-EXTRAI-NOME-OBJETO
065200     IF WS-NOME-CHAMADO NOT = SPACES
065300        MOVE "UPDATE      " TO WS-VERBO-ACHADO
065400        PERFORM 0450-ACRESCENTA-USO-UNICO THRU 0450-EXIT
065500     END-IF.
065600
065700 0436-REGISTRA-USO-DELETE.
065800     COMPUTE WS-POS-INICIO-NOME = WS-POS + 12
065900     PERFORM 0440-EXTRAI-NOME-OBJETO
066000     IF WS-NOME-CHAMADO NOT = SPACES
066100        MOVE "DELETE FROM " TO WS-VERBO-ACHADO
066200        PERFORM 0450-ACRESCENTA-USO-UNICO THRU 0450-EXIT
066300     END-IF.
066400
066500 0438-REGISTRA-USO-MERGE.
066600     COMPUTE WS-POS-INICIO-NOME = WS-POS + 11
066700     PERFORM 0440-EXTRAI-NOME-OBJETO
066800     IF WS-NOME-CHAMADO NOT = SPACES
066900        MOVE "MERGE INTO  " TO WS-VERBO-ACHADO
067000        PERFORM 0450-ACRESCENTA-USO-UNICO THRU 0450-EXIT
067100     END-IF.
067200
067300*-----------------------------------------------------------------
067400*    0440 - EXTRAI O NOME DO OBJETO (TABELA OU VIEW) A PARTIR DE
067500*           WS-POS-INICIO-NOME, ACEITANDO LETRA, DIGITO, "_" E
067600*           "." (QUALIFICACAO DE ESQUEMA), ATE O PRIMEIRO
067700*           CARACTER QUE NAO PERTENCA A ESSE CONJUNTO.
067800*-----------------------------------------------------------------
067900 0440-EXTRAI-NOME-OBJETO.
068000     MOVE SPACES TO WS-NOME-CHAMADO
068100     PERFORM 0445-COPIA-UM-CARACTER-OBJETO THRU 0445-EXIT
068200               VARYING WS-TAM-NOME FROM 1 BY 1
068300               UNTIL WS-TAM-NOME > 60
068400                  OR NOT WS-CARACTER-VALIDO.
068500
068600 0445-COPIA-UM-CARACTER-OBJETO.
068700     MOVE "S" TO WS-CARACTER-VALIDO-SW
068800     IF (WS-POS-INICIO-NOME + WS-TAM-NOME - 1)
068900           > LENGTH OF WS-TEXTO-MAIUSC
069000        MOVE "N" TO WS-CARACTER-VALIDO-SW
069100        GO TO 0445-EXIT.
069200     IF WS-TEXTO-MAIUSC(WS-POS-INICIO-NOME + WS-TAM-NOME - 1:1)
069300           = "A" THRU "Z"
069400        OR WS-TEXTO-MAIUSC(WS-POS-INICIO-NOME + WS-TAM-NOME - 1:1)
069500           = CLASSE-NUMERICA
069600        OR WS-TEXTO-MAIUSC(WS-POS-INICIO-NOME + WS-TAM-NOME - 1:1)
069700           = "_"
069800        OR WS-TEXTO-MAIUSC(WS-POS-INICIO-NOME + WS-TAM-NOME - 1:1)
069900           = "."
070000        MOVE WS-TEXTO-MAIUSC(WS-POS-INICIO-NOME + WS-TAM-NOME - 1:1)
070100             TO WS-NOME-CHAMADO(WS-TAM-NOME:1)
070200     ELSE
070300        MOVE "N" TO WS-CARACTER-VALIDO-SW
070400     END-IF.
070500 0445-EXIT.
070600     EXIT.
070700
070800*-----------------------------------------------------------------
070900*    0450 - ACRESCENTA O PAR VERBO/OBJETO EM TAB-USO, SE AINDA
071000*           NAO CONSTAR (CONJUNTO, NAO LISTA - SEM REPETICAO DO
071100*           MESMO PAR PARA O MESMO PROCEDIMENTO).
071200*-----------------------------------------------------------------
071300 0450-ACRESCENTA-USO-UNICO.
071400     MOVE "N" TO WS-JA-TEM-USO-SW
071500     PERFORM 0452-TESTA-USO-REPETIDO
071600               VARYING IX-US FROM 1 BY 1
071700               UNTIL IX-US > WS-QTD-USO
071800                  OR WS-JA-TEM-USO
071900     IF WS-JA-TEM-USO
072000        GO TO 0450-EXIT.
072100     IF WS-QTD-USO >= WS-MAX-USO
072200        GO TO 0450-EXIT.
072300     ADD 1 TO WS-QTD-USO
072400     SET IX-US TO WS-QTD-USO
072500     MOVE WS-VERBO-ACHADO          TO USO-VERBO(IX-US)
072600     MOVE WS-NOME-CHAMADO(1:60)    TO USO-OBJETO(IX-US).
072700 0450-EXIT.
072800     EXIT.
072900
073000 0452-TESTA-USO-REPETIDO.
073100     IF USO-VERBO(IX-US) = WS-VERBO-ACHADO
073200        AND USO-OBJETO(IX-US) = WS-NOME-CHAMADO(1:60)
073300        SET WS-JA-TEM-USO-SW TO "S"
073400     END-IF.
073500
073600*-----------------------------------------------------------------
073700*    0460 - LINHA "USO DE <PROC>" DO RELATORIO, COM OS PARES
073800*           VERBO/OBJETO LEVANTADOS PARA O PROCEDIMENTO.
073900*-----------------------------------------------------------------
074000 0460-EXIBE-USO-DE-UM.
074100     MOVE SPACES TO WS-LINHA-RELATORIO
074200     MOVE 1 TO WS-POS-SAIDA
074300     STRING "MAPASQL - USO DE "          DELIMITED BY SIZE
074400            PROC-NOME(IX-PR)             DELIMITED BY SPACE
074500            ":"                          DELIMITED BY SIZE
074600            INTO WS-LINHA-RELATORIO
074700            WITH POINTER WS-POS-SAIDA
074800     END-STRING
074900     PERFORM 0465-JUNTA-UM-PAR-USO
075000               VARYING IX-US FROM 1 BY 1
075100               UNTIL IX-US > WS-QTD-USO
075200     DISPLAY WS-LINHA-RELATORIO.
075300
075400 0465-JUNTA-UM-PAR-USO.
075500     STRING " "                  DELIMITED BY SIZE
075600            USO-VERBO(IX-US)     DELIMITED BY SPACE
075700            "/"                  DELIMITED BY SIZE
075800            USO-OBJETO(IX-US)    DELIMITED BY SPACE
075900            INTO WS-LINHA-RELATORIO
076000            WITH POINTER WS-POS-SAIDA
076100     END-STRING.
076200
076300*-----------------------------------------------------------------
076400*    0590 - FECHAMENTO DO PASSO
076500*-----------------------------------------------------------------
076600 0590-FECHA-ARQUIVOS.
076700     CLOSE PROC-FONTE.
