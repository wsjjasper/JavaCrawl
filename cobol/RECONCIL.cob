000100*---------------------------------------------------------------
000200*    RECONCIL - CONFRONTO DO EXTRATO DB2 CONTRA A PLANILHA DE
000300*               CONTROLE, PRODUZINDO O RELATORIO DE RECONCILIACAO
000400*               (MATCHED / CHANGED / DB_ONLY / NEW).
000500*---------------------------------------------------------------
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.   RECONCIL.
000800 AUTHOR.       WALTER DE ALMEIDA NETO.
000900 INSTALLATION. SIAS - SERVICO DE AVALIACAO SOCIAL.
001000 DATE-WRITTEN. 11/05/1994.
001100 DATE-COMPILED.
001200 SECURITY.     USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
001300*---------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    VRS    DATA          RESP   CHAMADO      DESCRICAO
001600*    1.0    11/05/1994    WAN    SIAS-0091    IMPLANTACAO INICIAL
001700*                                             DO CONFRONTO EXTRATO
001800*                                             X PLANILHA.
001900*    1.1    02/02/1995    WAN    SIAS-0099    INCLUIDA A COLUNA
002000*                                             CHANGEDCOLUMNS COM A
002100*                                             LISTA DAS COLUNAS
002200*                                             DIVERGENTES.
002300*    1.2    19/09/1996    MHS    SIAS-0141    INCLUIDO O PASSO 2
002400*                                             (LINHAS SO-PLANILHA,
002500*                                             STATUS NEW) E O
002600*                                             PREENCHIMENTO DA
002700*                                             CHAVE QUANDO ELA E
002800*                                             TAMBEM COLUNA DO
002900*                                             EXTRATO.
003000*    1.3    14/12/1998    JCN    SIAS-0180    REVISAO PARA O ANO
003100*                                             2000 - SEM IMPACTO
003200*                                             NESTE PROGRAMA (NAO
003300*                                             MANIPULA DATAS), SO
003400*                                             CONFERIDO E ANOTADO.
003500*    1.4    30/07/1999    WAN    SIAS-0183    AUMENTADA A CAPACI-
003600*                                             DADE DAS TABELAS DE
003700*                                             LINHAS DE 300 PARA
003800*                                             500 REGISTROS.
003900*    1.5    22/03/2000    WAN    SIAS-0191    VIRADA DO ANO 2000 SEM
004000*                                             INCIDENTE. TAB-BASE
004100*                                             PASSA A SER ZERADA POR
004200*                                             INTEIRO (TAB-BASE-R)
004300*                                             ANTES DA CARGA, POIS
004400*                                             LIXO DE EXECUCAO ANTE-
004500*                                             RIOR FICAVA NAS LINHAS
004600*                                             NAO REUTILIZADAS.
004700*    1.6    30/04/2001    WAN    SIAS-0203    REVISAO DE AUDITORIA:
004800*                                             0100-CARREGA-BASE E
004900*                                             0200-CARREGA-PLANILHA
005000*                                             CHAMAVAM SEUS PARAGRA-
005100*                                             FOS DE LEITURA (0120/
005200*                                             0220) SEM O THRU ATE O
005300*                                             PROPRIO -EXIT - O GO TO
005400*                                             DO FIM-DE-ARQUIVO (TODA
005500*                                             EXECUCAO) SAIA DO ESCO-
005600*                                             PO DO PERFORM E CAIA NOS
005700*                                             PARAGRAFOS SEGUINTES SEM
005800*                                             CONTROLE. ACRESCENTADO
005900*                                             O THRU NOS DOIS PONTOS
006000*                                             DE CHAMADA.
006100*    1.7    09/08/2001    JCN    SIAS-0207    NA REVISAO DA 1.6, MAIS
006200*                                             UM PONTO COM O MESMO
006300*                                             PROBLEMA: 0530-PREENCHE-
006400*                                             CHAVE-NA-BASE CHAMAVA
006500*                                             0535-PROCURA-CHAVE-EN-
006600*                                             TRE-COL-BASE SEM O THRU,
006700*                                             E O PARAGRAFO TINHA UM
006800*                                             GO TO PARA O PROPRIO
006900*                                             -EXIT - ACRESCENTADO O
007000*                                             THRU E O PONTO FINAL NO
007100*                                             PERFORM.
007200*---------------------------------------------------------------
007300
007400 ENVIRONMENT DIVISION.
007500
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS CLASSE-NUMERICA IS "0" THRU "9"
008000     UPSI-0 ON STATUS IS LOTE-COM-DIVERGENCIA
008100     UPSI-0 OFF STATUS IS LOTE-SEM-DIVERGENCIA.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT EXTRATO-BASE  ASSIGN TO EXTRBASE
008600                 ORGANIZATION LINE SEQUENTIAL
008700                 FILE STATUS IS STATUS-BASE.
008800
008900     SELECT EXTRATO-PLAN  ASSIGN TO EXTRPLAN
009000                 ORGANIZATION LINE SEQUENTIAL
009100                 FILE STATUS IS STATUS-PLAN.
009200
009300     SELECT SAIDA-RECONC  ASSIGN TO SAIRECON
009400                 ORGANIZATION LINE SEQUENTIAL
009500                 FILE STATUS IS STATUS-RECON.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  EXTRATO-BASE
010100     LABEL RECORD IS OMITTED
010200     RECORDING MODE IS V.
010300 01  REG-EXTRATO-BASE.
010400     05  FILLER                    PIC X(2000).
010500
010600 FD  EXTRATO-PLAN
010700     LABEL RECORD IS OMITTED
010800     RECORDING MODE IS V.
010900 01  REG-EXTRATO-PLAN.
011000     05  FILLER                    PIC X(2000).
011100
011200 FD  SAIDA-RECONC
011300     LABEL RECORD IS OMITTED
011400     RECORDING MODE IS V.
011500 01  REG-SAIDA-RECONC.
011600     05  FILLER                    PIC X(2000).
011700
011800 WORKING-STORAGE SECTION.
011900
012000*--------------------- INDICADORES DE ARQUIVO -------------------
012100 01  WS-STATUS-GRUPO.
012200     05  STATUS-BASE               PIC X(02) VALUE SPACES.
012300     05  STATUS-PLAN               PIC X(02) VALUE SPACES.
012400     05  STATUS-RECON              PIC X(02) VALUE SPACES.
012500 01  WS-STATUS-GRUPO-R REDEFINES WS-STATUS-GRUPO
012600                                   PIC X(06).
012700
012800*--------------------- LIMITES DA TABELA (77 DE CONTROLE) -------
012900 77  WS-MAX-COLUNA                 PIC 9(04) COMP VALUE 20.
013000 77  WS-MAX-LINHA                  PIC 9(04) COMP VALUE 500.
013100 77  WS-MAX-COL-SAIDA              PIC 9(04) COMP VALUE 40.
013200
013300*--------------------- CONTADORES E INDICES (BINARIO) -----------
013400 77  WS-PTR                        PIC 9(04) COMP.
013500 77  WS-POS-SAIDA                  PIC 9(04) COMP.
013600 77  WS-QTD-COL-BASE               PIC 9(04) COMP VALUE ZERO.
013700 77  WS-QTD-COL-PLAN               PIC 9(04) COMP VALUE ZERO.
013800 77  WS-QTD-COL-SAIDA              PIC 9(04) COMP VALUE ZERO.
013900 77  WS-QTD-BASE                   PIC 9(04) COMP VALUE ZERO.
014000 77  WS-QTD-PLAN                   PIC 9(04) COMP VALUE ZERO.
014100 77  WS-POS-CHAVE-EM-BASE          PIC 9(04) COMP VALUE ZERO.
014200 77  WS-POS-COL-ACHADA             PIC 9(04) COMP VALUE ZERO.
014300
014400*--------------------- LINHA CRUA LIDA DO EXTRATO ----------------
014500 01  WS-LINHA-CRUA                 PIC X(2000).
014600 01  WS-NOME-COL-CHAVE             PIC X(20).
014700 01  WS-NOME-COL-PROCURADA         PIC X(20).
014800 01  WS-LISTA-MUDOU                PIC X(200).
014900
015000*--------------------- VETOR DE NOMES DE COLUNA DO EXTRATO BASE --
015100 01  TAB-COL-BASE.
015200     05  COL-BASE OCCURS 20 TIMES
015300                   INDEXED BY IX-CB.
015400         10  COL-BASE-NOME         PIC X(20).
015500     05  FILLER                    PIC X(08) VALUE SPACES.
015600
015700*--------------------- VETOR DE NOMES DE COLUNA DA PLANILHA ------
015800 01  TAB-COL-PLAN.
015900     05  COL-PLAN OCCURS 20 TIMES
016000                   INDEXED BY IX-CP.
016100         10  COL-PLAN-NOME         PIC X(20).
016200     05  FILLER                    PIC X(08) VALUE SPACES.
016300
016400*--------------------- VETOR DE NOMES DE COLUNA DA SAIDA ---------
016500 01  TAB-COL-SAIDA.
016600     05  COL-SAIDA OCCURS 40 TIMES
016700                    INDEXED BY IX-CS.
016800         10  COL-SAIDA-NOME        PIC X(20).
016900     05  FILLER                    PIC X(08) VALUE SPACES.
017000
017100*--------------------- TABELA DO EXTRATO DB2 (EM MEMORIA) --------
017200 01  TAB-BASE.
017300     05  LINHA-BASE OCCURS 500 TIMES
017400                     INDEXED BY IX-BASE.
017500         10  BASE-CHAVE            PIC X(20).
017600         10  BASE-VALOR OCCURS 20 TIMES
017700                                   PIC X(40).
017800     05  FILLER                    PIC X(08) VALUE SPACES.
017900*    VISAO EM BLOCO UNICO, USADA PARA ZERAR/MOVER A TABELA
018000*    INTEIRA DE UMA SO VEZ (VER 0105-ZERA-TAB-BASE)
018100 01  TAB-BASE-R REDEFINES TAB-BASE.
018200     05  TAB-BASE-BYTES            PIC X(414000).
018300
018400*--------------------- TABELA DA PLANILHA (EM MEMORIA) -----------
018500 01  TAB-PLANILHA.
018600     05  LINHA-PLAN OCCURS 500 TIMES
018700                     INDEXED BY IX-PLAN.
018800         10  PLAN-CHAVE            PIC X(20).
018900         10  PLAN-VALOR OCCURS 20 TIMES
019000                                   PIC X(40).
019100     05  FILLER                    PIC X(08) VALUE SPACES.
019200
019300*--------------------- REGISTRO DE RESULTADO (MONTADO EM MEMORIA)-
019400 01  REG-RESULTADO.
019500     05  RES-CHAVE                 PIC X(20).
019600     05  RES-DB-VALOR OCCURS 20 TIMES
019700                                   PIC X(40).
019800     05  RES-EXCEL-VALOR OCCURS 20 TIMES
019900                                   PIC X(40).
020000     05  RES-MATCH-STATUS          PIC X(08).
020100     05  RES-CHANGED-COLUMNS       PIC X(200).
020200     05  FILLER                    PIC X(10) VALUE SPACES.
020300 01  REG-RESULTADO-R REDEFINES REG-RESULTADO.
020400     05  RES-TUDO-JUNTO            PIC X(1038).
020500
020600*--------------------- SWITCHES DE CONTROLE -----------------------
020700 77  WS-FIM-BASE-SW                PIC X(01) VALUE "N".
020800     88  WS-FIM-BASE               VALUE "S".
020900 77  WS-FIM-PLAN-SW                PIC X(01) VALUE "N".
021000     88  WS-FIM-PLAN               VALUE "S".
021100 77  WS-ACHOU-PLAN-SW              PIC X(01) VALUE "N".
021200     88  WS-ACHOU-PLAN             VALUE "S".
021300 77  WS-ACHOU-BASE-SW              PIC X(01) VALUE "N".
021400     88  WS-ACHOU-BASE             VALUE "S".
021500 77  WS-ACHOU-NOME-SW              PIC X(01) VALUE "N".
021600     88  WS-ACHOU-NOME             VALUE "S".
021700 77  WS-DIVERGIU-SW                PIC X(01) VALUE "N".
021800     88  WS-DIVERGIU               VALUE "S".
021900 77  WS-TEM-CONTEUDO-LISTA-SW      PIC X(01) VALUE "N".
022000     88  WS-TEM-CONTEUDO-LISTA     VALUE "S".
022100
022200 PROCEDURE DIVISION.
022300
022400 0000-PRINCIPAL.
022500     PERFORM 0100-CARREGA-BASE THRU 0100-EXIT
022600     PERFORM 0200-CARREGA-PLANILHA THRU 0200-EXIT
022700     PERFORM 0300-MONTA-COLUNAS
022800     PERFORM 0350-ESCREVE-CABECALHO
022900     PERFORM 0400-PASSO1-CONFRONTA-BASE THRU 0400-EXIT
023000     PERFORM 0500-PASSO2-SOMENTE-PLANILHA THRU 0500-EXIT
023100     PERFORM 0590-FECHA-ARQUIVOS
023200     STOP RUN.
023300
023400*-----------------------------------------------------------------
023500*    0100 - CARGA INTEGRAL DO EXTRATO DB2 EM TAB-BASE. A PRIMEIRA
023600*           LINHA E O CABECALHO (NOME DAS COLUNAS NA ORDEM EM QUE
023700*           DEFINEM A ORDEM CANONICA DE SAIDA); AS DEMAIS SAO OS
023800*           DADOS, UMA CHAVE MAIS ATE 20 VALORES POR LINHA.
023900*-----------------------------------------------------------------
024000 0100-CARREGA-BASE.
024100     MOVE SPACES TO TAB-BASE-BYTES
024200     OPEN INPUT EXTRATO-BASE
024300     IF STATUS-BASE NOT = "00"
024400        DISPLAY "RECONCIL - EXTRATO BASE NAO ENCONTRADO"
024500        STOP RUN.
024600     READ EXTRATO-BASE INTO WS-LINHA-CRUA
024700         AT END
024800             SET WS-FIM-BASE TO TRUE
024900             GO TO 0100-EXIT
025000     END-READ
025100     MOVE 1 TO WS-PTR
025200     PERFORM 0110-PROXIMA-COL-CAB-BASE
025300               VARYING IX-CB FROM 1 BY 1
025400               UNTIL IX-CB > WS-MAX-COLUNA
025500                  OR WS-PTR > LENGTH OF WS-LINHA-CRUA
025600     MOVE COL-BASE-NOME(1) TO WS-NOME-COL-CHAVE
025700     PERFORM 0120-LE-LINHA-BASE THRU 0120-EXIT UNTIL WS-FIM-BASE.
025800 0100-EXIT.
025900     EXIT.
026000
026100 0110-PROXIMA-COL-CAB-BASE.
026200     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
026300         INTO COL-BASE-NOME(IX-CB)
026400         WITH POINTER WS-PTR
026500     END-UNSTRING
026600     SET WS-QTD-COL-BASE TO IX-CB.
026700
026800 0120-LE-LINHA-BASE.
026900     READ EXTRATO-BASE INTO WS-LINHA-CRUA
027000         AT END
027100             SET WS-FIM-BASE TO TRUE
027200             GO TO 0120-EXIT
027300     END-READ
027400     IF WS-QTD-BASE >= WS-MAX-LINHA
027500        GO TO 0120-EXIT.
027600     ADD 1 TO WS-QTD-BASE
027700     SET IX-BASE TO WS-QTD-BASE
027800     MOVE 1 TO WS-PTR
027900     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
028000         INTO BASE-CHAVE(IX-BASE)
028100         WITH POINTER WS-PTR
028200     END-UNSTRING
028300     PERFORM 0125-PROXIMO-VALOR-BASE
028400               VARYING IX-CB FROM 1 BY 1
028500               UNTIL IX-CB > WS-QTD-COL-BASE
028600                  OR WS-PTR > LENGTH OF WS-LINHA-CRUA.
028700 0120-EXIT.
028800     EXIT.
028900
029000 0125-PROXIMO-VALOR-BASE.
029100     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
029200         INTO BASE-VALOR(IX-BASE IX-CB)
029300         WITH POINTER WS-PTR
029400     END-UNSTRING.
029500
029600*-----------------------------------------------------------------
029700*    0200 - CARGA INTEGRAL DA PLANILHA EM TAB-PLANILHA, MESMA
029800*           TECNICA DO PARAGRAFO 0100 ACIMA.
029900*-----------------------------------------------------------------
030000 0200-CARREGA-PLANILHA.
030100     OPEN INPUT EXTRATO-PLAN
030200     IF STATUS-PLAN NOT = "00"
030300        DISPLAY "RECONCIL - EXTRATO PLANILHA NAO ENCONTRADO"
030400        STOP RUN.
030500     READ EXTRATO-PLAN INTO WS-LINHA-CRUA
030600         AT END
030700             SET WS-FIM-PLAN TO TRUE
030800             GO TO 0200-EXIT
030900     END-READ
031000     MOVE 1 TO WS-PTR
031100     PERFORM 0210-PROXIMA-COL-CAB-PLAN
031200               VARYING IX-CP FROM 1 BY 1
031300               UNTIL IX-CP > WS-MAX-COLUNA
031400                  OR WS-PTR > LENGTH OF WS-LINHA-CRUA
031500     PERFORM 0220-LE-LINHA-PLAN THRU 0220-EXIT UNTIL WS-FIM-PLAN.
031600 0200-EXIT.
031700     EXIT.
031800
031900 0210-PROXIMA-COL-CAB-PLAN.
032000     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
032100         INTO COL-PLAN-NOME(IX-CP)
032200         WITH POINTER WS-PTR
032300     END-UNSTRING
032400     SET WS-QTD-COL-PLAN TO IX-CP.
032500
032600 0220-LE-LINHA-PLAN.
032700     READ EXTRATO-PLAN INTO WS-LINHA-CRUA
032800         AT END
032900             SET WS-FIM-PLAN TO TRUE
033000             GO TO 0220-EXIT
033100     END-READ
033200     IF WS-QTD-PLAN >= WS-MAX-LINHA
033300        GO TO 0220-EXIT.
033400     ADD 1 TO WS-QTD-PLAN
033500     SET IX-PLAN TO WS-QTD-PLAN
033600     MOVE 1 TO WS-PTR
033700     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
033800         INTO PLAN-CHAVE(IX-PLAN)
033900         WITH POINTER WS-PTR
034000     END-UNSTRING
034100     PERFORM 0225-PROXIMO-VALOR-PLAN
034200               VARYING IX-CP FROM 1 BY 1
034300               UNTIL IX-CP > WS-QTD-COL-PLAN
034400                  OR WS-PTR > LENGTH OF WS-LINHA-CRUA.
034500 0220-EXIT.
034600     EXIT.
034700
034800 0225-PROXIMO-VALOR-PLAN.
034900     UNSTRING WS-LINHA-CRUA DELIMITED BY ","
035000         INTO PLAN-VALOR(IX-PLAN IX-CP)
035100         WITH POINTER WS-PTR
035200     END-UNSTRING.
035300
035400*-----------------------------------------------------------------
035500*    0300 - MONTA A LISTA DE COLUNAS DE SAIDA: PRIMEIRO AS
035600*           COLUNAS DO EXTRATO BASE (NA ORDEM EM QUE APARECEM NO
035700*           CABECALHO), DEPOIS AS COLUNAS QUE SO EXISTEM NA
035800*           PLANILHA (REGRA DE UNIAO/ORDEM DE COLUNAS).
035900*-----------------------------------------------------------------
036000 0300-MONTA-COLUNAS.
036100     MOVE SPACES TO TAB-COL-SAIDA
036200     PERFORM 0305-COPIA-COL-BASE-NA-SAIDA
036300               VARYING IX-CB FROM 1 BY 1
036400               UNTIL IX-CB > WS-QTD-COL-BASE
036500     SET WS-QTD-COL-SAIDA TO WS-QTD-COL-BASE
036600     PERFORM 0310-CONSIDERA-COL-PLAN
036700               VARYING IX-CP FROM 1 BY 1
036800               UNTIL IX-CP > WS-QTD-COL-PLAN.
036900
037000 0305-COPIA-COL-BASE-NA-SAIDA.
037100     SET IX-CS TO IX-CB
037200     MOVE COL-BASE-NOME(IX-CB) TO COL-SAIDA-NOME(IX-CS).
037300
037400 0310-CONSIDERA-COL-PLAN.
037500     MOVE COL-PLAN-NOME(IX-CP) TO WS-NOME-COL-PROCURADA
037600     MOVE "N" TO WS-ACHOU-NOME-SW
037700     PERFORM 0315-PROCURA-NOME-EM-BASE
037800               VARYING IX-CB FROM 1 BY 1
037900               UNTIL IX-CB > WS-QTD-COL-BASE
038000                  OR WS-ACHOU-NOME
038100     IF NOT WS-ACHOU-NOME
038200        AND WS-QTD-COL-SAIDA < WS-MAX-COL-SAIDA
038300        ADD 1 TO WS-QTD-COL-SAIDA
038400        SET IX-CS TO WS-QTD-COL-SAIDA
038500        MOVE WS-NOME-COL-PROCURADA TO COL-SAIDA-NOME(IX-CS)
038600     END-IF.
038700
038800 0315-PROCURA-NOME-EM-BASE.
038900     IF COL-BASE-NOME(IX-CB) = WS-NOME-COL-PROCURADA
039000        MOVE "S" TO WS-ACHOU-NOME-SW
039100     END-IF.
039200
039300*-----------------------------------------------------------------
039400*    0350 - ESCREVE A LINHA DE CABECALHO DO RELATORIO DE SAIDA
039500*-----------------------------------------------------------------
039600 0350-ESCREVE-CABECALHO.
039700     MOVE SPACES TO REG-SAIDA-RECONC
039800     MOVE 1 TO WS-POS-SAIDA
039900     PERFORM 0355-JUNTA-NOME-CABECALHO
040000               VARYING IX-CS FROM 1 BY 1
040100               UNTIL IX-CS > WS-QTD-COL-SAIDA
040200     STRING ",MATCHSTATUS,CHANGEDCOLUMNS" DELIMITED BY SIZE
040300            INTO REG-SAIDA-RECONC
040400            WITH POINTER WS-POS-SAIDA
040500     END-STRING
040600     WRITE REG-SAIDA-RECONC.
040700
040800 0355-JUNTA-NOME-CABECALHO.
040900     IF IX-CS = 1
041000        STRING COL-SAIDA-NOME(IX-CS) DELIMITED BY SPACE
041100               INTO REG-SAIDA-RECONC
041200               WITH POINTER WS-POS-SAIDA
041300        END-STRING
041400     ELSE
041500        STRING ","                   DELIMITED BY SIZE
041600               COL-SAIDA-NOME(IX-CS) DELIMITED BY SPACE
041700               INTO REG-SAIDA-RECONC
041800               WITH POINTER WS-POS-SAIDA
041900        END-STRING
042000     END-IF.
042100
042200*-----------------------------------------------------------------
042300*    0400 - PASSO 1 - PERCORRE O EXTRATO BASE NA ORDEM DE LEITURA,
042400*           CONFRONTANDO CADA LINHA COM A PLANILHA PELA CHAVE.
042500*-----------------------------------------------------------------
042600 0400-PASSO1-CONFRONTA-BASE.
042700     PERFORM 0410-CONFRONTA-UMA-LINHA-BASE
042800               VARYING IX-BASE FROM 1 BY 1
042900               UNTIL IX-BASE > WS-QTD-BASE.
043000 0400-EXIT.
043100     EXIT.
043200
043300 0410-CONFRONTA-UMA-LINHA-BASE.
043400     MOVE SPACES TO REG-RESULTADO
043500     MOVE BASE-CHAVE(IX-BASE) TO RES-CHAVE
043600     PERFORM 0412-COPIA-VALOR-DB
043700               VARYING IX-CB FROM 1 BY 1
043800               UNTIL IX-CB > WS-QTD-COL-BASE
043900     MOVE "N" TO WS-ACHOU-PLAN-SW
044000     PERFORM 0415-PROCURA-PLANILHA
044100               VARYING IX-PLAN FROM 1 BY 1
044200               UNTIL IX-PLAN > WS-QTD-PLAN
044300                  OR WS-ACHOU-PLAN
044400     IF WS-ACHOU-PLAN
044500        PERFORM 0420-COPIA-VALOR-EXCEL
044600                  VARYING IX-CS FROM WS-QTD-COL-BASE BY 1
044700                  UNTIL IX-CS >= WS-QTD-COL-SAIDA
044800        MOVE "N" TO WS-DIVERGIU-SW
044900        MOVE SPACES TO RES-CHANGED-COLUMNS
045000        MOVE "N" TO WS-TEM-CONTEUDO-LISTA-SW
045100        MOVE 1 TO WS-POS-SAIDA
045200        PERFORM 0430-COMPARA-UMA-COLUNA-COMUM
045300                  VARYING IX-CB FROM 1 BY 1
045400                  UNTIL IX-CB > WS-QTD-COL-BASE
045500        IF WS-DIVERGIU
045600           MOVE "CHANGED" TO RES-MATCH-STATUS
045700        ELSE
045800           MOVE "MATCHED" TO RES-MATCH-STATUS
045900        END-IF
046000     ELSE
046100        MOVE "DB_ONLY" TO RES-MATCH-STATUS
046200     END-IF
046300     PERFORM 0450-GRAVA-LINHA-RESULTADO.
046400
046500 0412-COPIA-VALOR-DB.
046600     MOVE BASE-VALOR(IX-BASE IX-CB) TO RES-DB-VALOR(IX-CB).
046700
046800 0415-PROCURA-PLANILHA.
046900     IF PLAN-CHAVE(IX-PLAN) = BASE-CHAVE(IX-BASE)
047000        MOVE "S" TO WS-ACHOU-PLAN-SW
047100     END-IF.
047200
047300*-----------------------------------------------------------------
047400*    0420 - COPIA AS COLUNAS SO-DA-PLANILHA DO REGISTRO CASADO
047500*           PARA O RESULTADO, PELO NOME DA COLUNA DE SAIDA.
047600*-----------------------------------------------------------------
047700 0420-COPIA-VALOR-EXCEL.
047800     SET IX-CP TO 0
047900     MOVE COL-SAIDA-NOME(IX-CS + 1) TO WS-NOME-COL-PROCURADA
048000     MOVE "N" TO WS-ACHOU-NOME-SW
048100     PERFORM 0425-PROCURA-NOME-EM-PLAN
048200               VARYING IX-CP FROM 1 BY 1
048300               UNTIL IX-CP > WS-QTD-COL-PLAN
048400                  OR WS-ACHOU-NOME
048500     IF WS-ACHOU-NOME
048600        MOVE PLAN-VALOR(IX-PLAN IX-CP)
048700             TO RES-EXCEL-VALOR(IX-CS + 1 - WS-QTD-COL-BASE)
048800     END-IF.
048900
049000 0425-PROCURA-NOME-EM-PLAN.
049100     IF COL-PLAN-NOME(IX-CP) = WS-NOME-COL-PROCURADA
049200        MOVE "S" TO WS-ACHOU-NOME-SW
049300     END-IF.
049400
049500*-----------------------------------------------------------------
049600*    0430 - PARA CADA COLUNA DO EXTRATO BASE QUE TAMBEM EXISTE NA
049700*           PLANILHA, COMPARA O VALOR (JA TRUNCADO/PADRONIZADO EM
049800*           X(40) - A COMPARACAO DIRETA JA EQUIVALE A COMPARAR OS
049900*           VALORES SEM BRANCOS DE CAUDA) E ACUMULA A LISTA DE
050000*           COLUNAS DIVERGENTES.
050100*-----------------------------------------------------------------
050200 0430-COMPARA-UMA-COLUNA-COMUM.
050300     MOVE COL-BASE-NOME(IX-CB) TO WS-NOME-COL-PROCURADA
050400     MOVE "N" TO WS-ACHOU-NOME-SW
050500     PERFORM 0435-PROCURA-COMUM-EM-PLAN
050600               VARYING IX-CP FROM 1 BY 1
050700               UNTIL IX-CP > WS-QTD-COL-PLAN
050800                  OR WS-ACHOU-NOME
050900     IF WS-ACHOU-NOME
051000        AND RES-DB-VALOR(IX-CB) NOT = PLAN-VALOR(IX-PLAN IX-CP)
051100        MOVE "S" TO WS-DIVERGIU-SW
051200        PERFORM 0440-ACRESCENTA-NOME-MUDOU
051300     END-IF.
051400
051500 0435-PROCURA-COMUM-EM-PLAN.
051600     IF COL-PLAN-NOME(IX-CP) = WS-NOME-COL-PROCURADA
051700        MOVE "S" TO WS-ACHOU-NOME-SW
051800     END-IF.
051900
052000 0440-ACRESCENTA-NOME-MUDOU.
052100     IF WS-TEM-CONTEUDO-LISTA
052200        STRING ","                   DELIMITED BY SIZE
052300               WS-NOME-COL-PROCURADA DELIMITED BY SPACE
052400               INTO RES-CHANGED-COLUMNS
052500               WITH POINTER WS-POS-SAIDA
052600        END-STRING
052700     ELSE
052800        STRING WS-NOME-COL-PROCURADA DELIMITED BY SPACE
052900               INTO RES-CHANGED-COLUMNS
053000               WITH POINTER WS-POS-SAIDA
053100        END-STRING
053200        MOVE "S" TO WS-TEM-CONTEUDO-LISTA-SW
053300     END-IF.
053400
053500*-----------------------------------------------------------------
053600*    0450 - GRAVA UMA LINHA DO RESULTADO NO RELATORIO DE SAIDA,
053700*           COLUNA A COLUNA (CHAVE, COLUNAS BASE, COLUNAS SO-
053800*           PLANILHA, STATUS, LISTA DE MUDANCAS).
053900*-----------------------------------------------------------------
054000 0450-GRAVA-LINHA-RESULTADO.
054100     MOVE SPACES TO REG-SAIDA-RECONC
054200     MOVE 1 TO WS-POS-SAIDA
054300     STRING RES-CHAVE DELIMITED BY SPACE
054400            INTO REG-SAIDA-RECONC
054500            WITH POINTER WS-POS-SAIDA
054600     END-STRING
054700     PERFORM 0452-JUNTA-VALOR-DB
054800               VARYING IX-CB FROM 1 BY 1
054900               UNTIL IX-CB > WS-QTD-COL-BASE
055000     PERFORM 0454-JUNTA-VALOR-EXCEL
055100               VARYING IX-CS FROM 1 BY 1
055200               UNTIL IX-CS > (WS-QTD-COL-SAIDA - WS-QTD-COL-BASE)
055300     STRING ","                  DELIMITED BY SIZE
055400            RES-MATCH-STATUS     DELIMITED BY SPACE
055500            ","                  DELIMITED BY SIZE
055600            RES-CHANGED-COLUMNS  DELIMITED BY SPACE
055700            INTO REG-SAIDA-RECONC
055800            WITH POINTER WS-POS-SAIDA
055900     END-STRING
056000     WRITE REG-SAIDA-RECONC.
056100
056200 0452-JUNTA-VALOR-DB.
056300     STRING ","                  DELIMITED BY SIZE
056400            RES-DB-VALOR(IX-CB)  DELIMITED BY SPACE
056500            INTO REG-SAIDA-RECONC
056600            WITH POINTER WS-POS-SAIDA
056700     END-STRING.
056800
056900 0454-JUNTA-VALOR-EXCEL.
057000     STRING ","                     DELIMITED BY SIZE
057100            RES-EXCEL-VALOR(IX-CS)  DELIMITED BY SPACE
057200            INTO REG-SAIDA-RECONC
057300            WITH POINTER WS-POS-SAIDA
057400     END-STRING.
057500
057600*-----------------------------------------------------------------
057700*    0500 - PASSO 2 - PERCORRE A PLANILHA NA ORDEM DE LEITURA,
057800*           EMITINDO STATUS NEW PARA TODA CHAVE QUE NAO EXISTE NO
057900*           EXTRATO BASE.
058000*-----------------------------------------------------------------
058100 0500-PASSO2-SOMENTE-PLANILHA.
058200     PERFORM 0510-PROCESSA-UMA-LINHA-PLAN
058300               VARYING IX-PLAN FROM 1 BY 1
058400               UNTIL IX-PLAN > WS-QTD-PLAN.
058500 0500-EXIT.
058600     EXIT.
058700
058800 0510-PROCESSA-UMA-LINHA-PLAN.
058900     MOVE "N" TO WS-ACHOU-BASE-SW
059000     PERFORM 0515-PROCURA-CHAVE-EM-BASE
059100               VARYING IX-BASE FROM 1 BY 1
059200               UNTIL IX-BASE > WS-QTD-BASE
059300                  OR WS-ACHOU-BASE
059400     IF NOT WS-ACHOU-BASE
059500        MOVE SPACES TO REG-RESULTADO
059600        MOVE PLAN-CHAVE(IX-PLAN) TO RES-CHAVE
059700        PERFORM 0520-COPIA-VALOR-EXCEL-NOVO
059800                  VARYING IX-CS FROM WS-QTD-COL-BASE BY 1
059900                  UNTIL IX-CS >= WS-QTD-COL-SAIDA
060000        PERFORM 0530-PREENCHE-CHAVE-NA-BASE
060100        MOVE "NEW" TO RES-MATCH-STATUS
060200        PERFORM 0450-GRAVA-LINHA-RESULTADO
060300     END-IF.
060400
060500 0515-PROCURA-CHAVE-EM-BASE.
060600     IF BASE-CHAVE(IX-BASE) = PLAN-CHAVE(IX-PLAN)
060700        MOVE "S" TO WS-ACHOU-BASE-SW
060800     END-IF.
060900
061000 0520-COPIA-VALOR-EXCEL-NOVO.
061100     MOVE COL-SAIDA-NOME(IX-CS + 1) TO WS-NOME-COL-PROCURADA
061200     MOVE "N" TO WS-ACHOU-NOME-SW
061300     PERFORM 0525-PROCURA-NOME-NOVO-EM-PLAN
061400               VARYING IX-CP FROM 1 BY 1
061500               UNTIL IX-CP > WS-QTD-COL-PLAN
061600                  OR WS-ACHOU-NOME
061700     IF WS-ACHOU-NOME
061800        MOVE PLAN-VALOR(IX-PLAN IX-CP)
061900             TO RES-EXCEL-VALOR(IX-CS + 1 - WS-QTD-COL-BASE)
062000     END-IF.
062100
062200 0525-PROCURA-NOME-NOVO-EM-PLAN.
062300     IF COL-PLAN-NOME(IX-CP) = WS-NOME-COL-PROCURADA
062400        MOVE "S" TO WS-ACHOU-NOME-SW
062500     END-IF.
062600
062700*-----------------------------------------------------------------
062800*    0530 - SE O NOME DA COLUNA-CHAVE E TAMBEM UMA COLUNA DO
062900*           EXTRATO BASE E O VALOR AINDA ESTA EM BRANCO, GRAVA A
063000*           CHAVE DA PLANILHA NESSA COLUNA (REGRA DE PREENCHIMENTO
063100*           DA CHAVE EM LINHA NOVA).
063200*-----------------------------------------------------------------
063300 0530-PREENCHE-CHAVE-NA-BASE.
063400     MOVE ZERO TO WS-POS-CHAVE-EM-BASE
063500     MOVE "N" TO WS-ACHOU-NOME-SW
063600     PERFORM 0535-PROCURA-CHAVE-ENTRE-COL-BASE THRU 0535-EXIT
063700               VARYING IX-CB FROM 1 BY 1
063800               UNTIL IX-CB > WS-QTD-COL-BASE
063900                  OR WS-ACHOU-NOME.
064000     IF WS-ACHOU-NOME
064100        AND RES-DB-VALOR(WS-POS-CHAVE-EM-BASE) = SPACES
064200        MOVE PLAN-CHAVE(IX-PLAN)
064300             TO RES-DB-VALOR(WS-POS-CHAVE-EM-BASE)
064400     END-IF.
064500
064600 0535-PROCURA-CHAVE-ENTRE-COL-BASE.
064700     IF COL-BASE-NOME(IX-CB) NOT = WS-NOME-COL-CHAVE
064800        GO TO 0535-EXIT.
064900     MOVE "S" TO WS-ACHOU-NOME-SW
065000     SET WS-POS-CHAVE-EM-BASE TO IX-CB.
065100 0535-EXIT.
065200     EXIT.
065300
065400*-----------------------------------------------------------------
065500*    0590 - FECHAMENTO GERAL DOS ARQUIVOS DO LOTE
065600*-----------------------------------------------------------------
065700 0590-FECHA-ARQUIVOS.
065800     CLOSE EXTRATO-BASE
065900           EXTRATO-PLAN
066000           SAIDA-RECONC.
