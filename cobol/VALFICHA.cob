000100*---------------------------------------------------------------
000200*    VALFICHA - VALIDACAO E RECHAVEAMENTO DA FICHA DE AVALIACAO
000300*               SOCIAL (EXPORTACAO DO QUESTIONARIO "WENJUANXING")
000400*               CONTRA O CADASTRO GERAL DE REQUERENTES E O
000500*               CADASTRO DE AVALIADORES. GRAVA ARQUIVO CORRIGIDO
000600*               OU ARQUIVO PENDENTE DE CORRECAO CONFORME O
000700*               RESULTADO GLOBAL DO LOTE.
000800*---------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.   VALFICHA.
001100 AUTHOR.       MARIA HELENA SATO.
001200 INSTALLATION. SIAS - SERVICO DE AVALIACAO SOCIAL.
001300 DATE-WRITTEN. 14/03/1992.
001400 DATE-COMPILED.
001500 SECURITY.     USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
001600*---------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    VRS    DATA          RESP   CHAMADO      DESCRICAO
001900*    1.0    14/03/1992    MHS    SIAS-0012    IMPLANTACAO INICIAL
002000*                                             DO LOTE DE VALIDACAO
002100*                                             DA FICHA DE PESQUISA.
002200*    1.1    02/07/1992    MHS    SIAS-0031    INCLUIDA A CONFERENCIA
002300*                                             DE AVALIADOR (SECAO
002400*                                             G2 E G5) CONTRA O
002500*                                             CADASTRO DE
002600*                                             AVALIADORES.
002700*    1.2    19/11/1992    RPC    SIAS-0044    REGRA DO CAMPO A16B -
002800*                                             DIALETO "CHONGMING"
002900*                                             QUANDO A16A = '2'.
003000*    1.3    08/02/1993    RPC    SIAS-0058    REGRAS JB01-JB10 (ZERO
003100*                                             VIRA BRANCO) E A28/A29
003200*                                             (BRANCO VIRA ZERO).
003300*    1.4    21/06/1993    MHS    SIAS-0070    LEITURA DO ARQUIVO DE
003400*                                             REGRAS CONFIGURAVEIS
003500*                                             (CONFREGR) -
003600*                                             REQUIRED/NUMBER/DATE/
003700*                                             DEPEND/RANGE.
003800*    1.5    30/09/1993    RPC    SIAS-0085    CONTROLE DE ERRO GLOBAL
003900*                                             DO LOTE PARA ESCOLHA
004000*                                             DO ARQUIVO DE SAIDA.
004100*    1.6    11/01/1994    MHS    SIAS-0093    RECHAVEAMENTO DO
004200*                                             NUMERO DE REQUERIMENTO
004300*                                             POR NOME QUANDO O
004400*                                             NUMERO DE IDENTIDADE
004500*                                             NAO BATE NO CADASTRO.
004600*    1.7    05/05/1995    MHS    SIAS-0101    DESEMPATE POR DISTRITO
004700*                                             QUANDO HA MAIS DE UM
004800*                                             REQUERENTE COM O
004900*                                             MESMO NOME.
005000*    1.8    02/02/1996    JCN    SIAS-0140    AUMENTADO O LIMITE DE
005100*                                             LINHAS DO LOTE PARA
005200*                                             5000 FICHAS.
005300*    1.9    17/09/1997    JCN    SIAS-0163    CORRIGIDO O CALCULO DO
005400*                                             TOTAL DE COLUNAS DO
005500*                                             CABECALHO.
005600*    2.0    14/12/1998    JCN    SIAS-0180    REVISAO PARA O ANO 2000
005700*                                             - AREAS DE DATA DO
005800*                                             RODAPE E DO CABECALHO
005900*                                             DE IMPRESSAO PASSADAS
006000*                                             PARA QUATRO DIGITOS
006100*                                             DE ANO (WS-ANO-EXEC).
006200*    2.1    25/03/1999    JCN    SIAS-0185    PEQUENOS AJUSTES NA
006300*                                             MENSAGEM DE ERRO DA
006400*                                             REGRA DEPEND.
006500*    2.2    09/02/2001    RPC    SIAS-0198    VIRADA DO ANO 2000 SEM
006600*                                             INCIDENTE. CORRIGIDA A
006700*                                             RESOLUCAO DAS COLUNAS
006800*                                             JB01-JB10/A16A/A16B/
006900*                                             A28A-A29C, QUE ESTAVA
007000*                                             LENDO UM SUPOSTO CABE-
007100*                                             CALHO DA 2A LINHA DO
007200*                                             WENJUANXIN - ESSA LINHA
007300*                                             E DADO VALIDO E ESTAVA
007400*                                             SENDO DESCARTADA. PASSA
007500*                                             A RESOLVER TUDO PELO
007600*                                             CABECALHO CONFIGURADO NO
007700*                                             CONFREGR (Header=),
007800*                                             IGUAL AS DEMAIS REGRAS.
007900*    2.3    30/04/2001    MHS    SIAS-0203    REVISAO DE AUDITORIA:
008000*                                             0950/0960 NAO REPASSA-
008100*                                             VAM A LINHA 1 (TITULO
008200*                                             DO WENJUANXING) PARA OS
008300*                                             ARQUIVOS DE SAIDA, SO O
008400*                                             CABECALHO MONTADO - COR-
008500*                                             RIGIDO PARA GRAVAR O TI-
008600*                                             TULO ANTES DO CABECALHO
008700*                                             EM AMBOS OS ARQUIVOS.
008800*                                             APROVEITADA A REVISAO
008900*                                             PARA CONFERIR TODO O
009000*                                             PROGRAMA QUANTO A REGRA
009100*                                             DE PERFORM ... THRU NOS
009200*                                             PARAGRAFOS COM GO TO
009300*                                             PARA A PROPRIA SAIDA -
009400*                                             VARIOS CHAMADOS (0505,
009500*                                             0513, 0520, 0605, 0615,
009600*                                             0621, 0625, 0705, 0731,
009700*                                             0741, 0806, 0841, 0850)
009800*                                             ESTAVAM SEM O THRU E O
009900*                                             GO TO SAIA DO ESCOPO DO
010000*                                             PERFORM - COMPLETADOS.
010100*    2.4    09/08/2001    JCN    SIAS-0207    MENSAGENS DE ERRO EM
010200*                                             CARACTER CHINES GRAVADAS
010300*                                             COM BYTES CORROMPIDOS
010400*                                             (PERDA DE IDEOGRAMAS NA
010500*                                             TRANSMISSAO DA FITA) NOS
010600*                                             PARAGRAFOS 0620, 0700,
010700*                                             0710 E 0820 - LITERAIS
010800*                                             RECHAVEADOS A PARTIR DO
010900*                                             TEXTO ORIGINAL E AS
011000*                                             CONTINUACOES DE STRING
011100*                                             REFEITAS LINHA A LINHA.
011200*---------------------------------------------------------------
011300
011400 ENVIRONMENT DIVISION.
011500
011600 CONFIGURATION SECTION.
011700 SPECIAL-NAMES.
011800     C01 IS TOP-OF-FORM
011900     CLASS CLASSE-NUMERICA IS "0" THRU "9"
012000     UPSI-0 ON STATUS IS LOTE-COM-ERRO
012100     UPSI-0 OFF STATUS IS LOTE-SEM-ERRO.
012200
012300 INPUT-OUTPUT SECTION.
012400 FILE-CONTROL.
012500     SELECT FICHA-SURVEY  ASSIGN TO FICHASUR
012600                 ORGANIZATION LINE SEQUENTIAL
012700                 FILE STATUS IS STATUS-FICHA.
012800
012900     SELECT CONFREGR      ASSIGN TO CONFREGR
013000                 ORGANIZATION LINE SEQUENTIAL
013100                 FILE STATUS IS STATUS-CONFREGR.
013200
013300     SELECT REQMESTR      ASSIGN TO REQMESTR
013400                 ORGANIZATION LINE SEQUENTIAL
013500                 FILE STATUS IS STATUS-REQMESTR.
013600
013700     SELECT AVALROST      ASSIGN TO AVALROST
013800                 ORGANIZATION LINE SEQUENTIAL
013900                 FILE STATUS IS STATUS-AVALROST.
014000
014100     SELECT SAIDA-OK      ASSIGN TO FICHAOK
014200                 ORGANIZATION LINE SEQUENTIAL
014300                 FILE STATUS IS STATUS-SAIDA.
014400
014500     SELECT SAIDA-ERRO    ASSIGN TO FICHAERR
014600                 ORGANIZATION LINE SEQUENTIAL
014700                 FILE STATUS IS STATUS-SAIDA.
014800
014900 DATA DIVISION.
015000 FILE SECTION.
015100
015200 FD  FICHA-SURVEY
015300     LABEL RECORD IS OMITTED
015400     RECORDING MODE IS V.
015500 01  REG-FICHA-SURVEY              PIC X(8000).
015600
015700 FD  CONFREGR
015800     LABEL RECORD IS OMITTED
015900     RECORDING MODE IS V.
016000 01  REG-CONFREGR                  PIC X(300).
016100
016200 FD  REQMESTR
016300     LABEL RECORD IS OMITTED
016400     RECORDING MODE IS V.
016500 01  REG-REQMESTR                  PIC X(200).
016600
016700 FD  AVALROST
016800     LABEL RECORD IS OMITTED
016900     RECORDING MODE IS V.
017000 01  REG-AVALROST                  PIC X(120).
017100
017200 FD  SAIDA-OK
017300     LABEL RECORD IS OMITTED
017400     RECORDING MODE IS V.
017500 01  REG-SAIDA-OK                  PIC X(8000).
017600
017700 FD  SAIDA-ERRO
017800     LABEL RECORD IS OMITTED
017900     RECORDING MODE IS V.
018000 01  REG-SAIDA-ERRO                PIC X(8000).
018100
018200 WORKING-STORAGE SECTION.
018300
018400*--------------------- INDICADORES DE ARQUIVO ------------------
018500 01  STATUS-FICHA                  PIC X(02) VALUE SPACES.
018600 01  STATUS-CONFREGR               PIC X(02) VALUE SPACES.
018700 01  STATUS-REQMESTR               PIC X(02) VALUE SPACES.
018800 01  STATUS-AVALROST               PIC X(02) VALUE SPACES.
018900 01  STATUS-SAIDA                  PIC X(02) VALUE SPACES.
019000
019100*--------------------- CONTADORES E INDICES (BINARIO) -----------
019200 77  WS-I                          PIC 9(04) COMP.
019300 77  WS-J                          PIC 9(04) COMP.
019400 77  WS-K                          PIC 9(04) COMP.
019500 77  WS-PTR                        PIC 9(04) COMP.
019600 77  WS-POS-SAIDA                  PIC 9(04) COMP.
019700 77  WS-TAM-AGULHA                 PIC 9(04) COMP.
019800 77  WS-TAM-PALHA                  PIC 9(04) COMP.
019900 77  WS-POS-CONTEM                 PIC 9(04) COMP.
020000 77  WS-COL-ACHADA                 PIC 9(04) COMP.
020100 01  WS-AGULHA                     PIC X(300).
020200 01  WS-PALHA                      PIC X(300).
020300 77  WS-NOME-BUSCA                 PIC X(20).
020400 77  WS-VALORES-DEPEND             PIC X(160).
020500 01  WS-COMPACT-ENTRADA            PIC X(60).
020600 01  WS-COMPACT-SAIDA              PIC X(60).
020700 77  WS-CI                         PIC 9(04) COMP.
020800 77  WS-CO                         PIC 9(04) COMP.
020900 77  WS-ACHOU-CONTEM-SW            PIC X(01) VALUE "N".
021000     88  WS-ACHOU-CONTEM                      VALUE "S".
021100 77  WS-QTD-REQUERENTE             PIC 9(04) COMP VALUE ZERO.
021200 77  WS-QTD-AVALIADOR              PIC 9(04) COMP VALUE ZERO.
021300 77  WS-QTD-REGRA                  PIC 9(04) COMP VALUE ZERO.
021400 77  WS-QTD-COLUNAS-CFG            PIC 9(04) COMP VALUE ZERO.
021500 77  WS-QTD-COLUNAS-RAW            PIC 9(04) COMP VALUE ZERO.
021600 77  WS-QTD-SAIDA                  PIC 9(04) COMP VALUE ZERO.
021700 77  WS-QTD-MATCH-ID               PIC 9(04) COMP VALUE ZERO.
021800 77  WS-QTD-MATCH-NOME             PIC 9(04) COMP VALUE ZERO.
021900 77  WS-QTD-MATCH-DIST             PIC 9(04) COMP VALUE ZERO.
022000 77  WS-LINHAS-LIDAS               PIC 9(06) COMP VALUE ZERO.
022100 77  WS-LINHAS-COM-ERRO            PIC 9(06) COMP VALUE ZERO.
022200
022300 01  WS-DATA-SISTEMA.
022400     05  WS-ANO-EXEC               PIC 9(04).
022500     05  WS-MES-EXEC               PIC 9(02).
022600     05  WS-DIA-EXEC               PIC 9(02).
022700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
022800                                   PIC 9(08).
022900
023000*--------------------- PREFIXO DE COLUNAS IGNORADAS --------------
023100 01  WS-PREFIXO-COLUNAS            PIC 9(02) VALUE 12.
023200
023300*--------------------- TABELA DE REGRAS CONFIGURADAS -------------
023400 01  TAB-REGRA-CFG.
023500     05  REGRA-CFG OCCURS 80 TIMES
023600                    INDEXED BY IX-REGRA.
023700         10  REGRA-CFG-CAMPO       PIC X(20).
023800         10  REGRA-CFG-LISTA       PIC X(160).
023900         10  FILLER                PIC X(04).
024000
024100*--------------------- CABECALHO CONFIGURADO (Header=) -----------
024200 01  TAB-CABECALHO-CFG.
024300     05  CAB-CFG OCCURS 400 TIMES
024400                  INDEXED BY IX-CAB-CFG.
024500         10  CAB-CFG-NOME          PIC X(20).
024600
024700*--------------------- CADASTRO GERAL DE REQUERENTES -------------
024800*    CARREGADO INTEGRALMENTE EM MEMORIA (VER NORMAS DO LOTE)
024900 01  TAB-REQUERENTE.
025000     05  REQUERENTE OCCURS 3000 TIMES
025100                     INDEXED BY IX-REQ.
025200         10  REQ-SQH               PIC X(20).
025300         10  REQ-NOME              PIC X(30).
025400         10  REQ-SEXO              PIC X(01).
025500         10  REQ-ID                PIC X(18).
025600         10  REQ-IDADE             PIC 9(03).
025700         10  REQ-DISTRITO          PIC X(30).
025800         10  REQ-STATUS            PIC X(20).
025900         10  FILLER                PIC X(10).
026000
026100*--------------------- CADASTRO DE AVALIADORES -------------------
026200 01  TAB-AVALIADOR.
026300     05  AVALIADOR OCCURS 500 TIMES
026400                    INDEXED BY IX-AVL.
026500         10  AVL-MATRICULA         PIC X(10).
026600         10  AVL-NOME              PIC X(30).
026700         10  FILLER                PIC X(10).
026800
026900*--------------------- LINHA CORRENTE DA FICHA --------------------
027000 01  WS-LINHA-TITULO                PIC X(8000).
027100 01  WS-LINHA-CABECALHO             PIC X(8000).
027200 01  TAB-COLUNA-RAW.
027300     05  COLUNA-RAW OCCURS 400 TIMES
027400                     INDEXED BY IX-RAW.
027500         10  COLUNA-RAW-VAL        PIC X(60).
027600 01  TAB-COLUNA-RAW-R REDEFINES TAB-COLUNA-RAW.
027700     05  COLUNA-RAW-BYTES          PIC X(24000).
027800
027900*    AREA PROCESSADA (POS-TRUNCAMENTO DOS 12 PRIMEIROS CAMPOS)
028000 01  TAB-COLUNA.
028100     05  COLUNA OCCURS 400 TIMES
028200                 INDEXED BY IX-COL.
028300         10  COLUNA-VAL            PIC X(60).
028400         10  COLUNA-ERRO-SW        PIC X(01) VALUE "N".
028500             88  COLUNA-COM-ERRO   VALUE "S".
028600
028700*--------------------- TRABALHO DE TESTE NUMERICO ------------------
028800 01  WS-AREA-NUMERICA.
028900     05  WS-NUM-SINAL              PIC X(01).
029000     05  WS-NUM-INTEIRO            PIC X(30).
029100     05  WS-NUM-DECIMAL            PIC X(30).
029200 01  WS-AREA-NUMERICA-R REDEFINES WS-AREA-NUMERICA.
029300     05  WS-NUM-COMPLETO           PIC X(61).
029400 77  WS-NUM-VALIDO-SW              PIC X(01).
029500     88  WS-NUM-VALIDO             VALUE "S".
029600     88  WS-NUM-INVALIDO           VALUE "N".
029700
029800*--------------------- TRABALHO DE TESTE DE DATA --------------------
029900 01  WS-AREA-DATA.
030000     05  WS-DATA-AAAA              PIC 9(04).
030100     05  WS-DATA-MM                PIC 9(02).
030200     05  WS-DATA-DD                PIC 9(02).
030300 01  WS-DATA-VALIDA-SW             PIC X(01).
030400     88  WS-DATA-VALIDA            VALUE "S".
030500     88  WS-DATA-INVALIDA          VALUE "N".
030600
030700*--------------------- SUBSCRITOS RESOLVIDOS POR NOME DE CABECALHO --
030800 77  WS-IX-ID                      PIC 9(04) COMP VALUE 8.
030900 77  WS-IX-NOME                    PIC 9(04) COMP VALUE 14.
031000 77  WS-IX-DISTRITO                PIC 9(04) COMP VALUE 30.
031100 77  WS-IX-SQH                     PIC 9(04) COMP VALUE 1.
031200 77  WS-IX-A16A                    PIC 9(04) COMP VALUE ZERO.
031300 77  WS-IX-A16B                    PIC 9(04) COMP VALUE ZERO.
031400 77  WS-IX-G2-MAT                  PIC 9(04) COMP VALUE 312.
031500 77  WS-IX-G2-NOME                 PIC 9(04) COMP VALUE 313.
031600 77  WS-IX-G5-MAT                  PIC 9(04) COMP VALUE 315.
031700 77  WS-IX-G5-NOME                 PIC 9(04) COMP VALUE 316.
031800 01  TAB-IX-JBXX.
031900     05  IX-JBXX OCCURS 10 TIMES   PIC 9(04) COMP VALUE ZERO.
032000 01  TAB-IX-A28A29.
032100     05  IX-A2829 OCCURS 5 TIMES   PIC 9(04) COMP VALUE ZERO.
032200 01  TAB-NOME-A2829.
032300     05  FILLER PIC X(06) VALUE "A28A  ".
032400     05  FILLER PIC X(06) VALUE "A28B  ".
032500     05  FILLER PIC X(06) VALUE "A29A  ".
032600     05  FILLER PIC X(06) VALUE "A29B  ".
032700     05  FILLER PIC X(06) VALUE "A29C  ".
032800 01  TAB-NOME-A2829-R REDEFINES TAB-NOME-A2829.
032900     05  NOME-A2829 OCCURS 5 TIMES PIC X(06).
033000
033100*--------------------- AREA DE SAIDA (BUFFER DO LOTE) ----------------
033200 01  TAB-SAIDA.
033300     05  LINHA-SAIDA OCCURS 5000 TIMES
033400                      INDEXED BY IX-SAI
033500                      PIC X(8000).
033600
033700*--------------------- CHAVES E CAMPOS DE TRABALHO --------------------
033800 77  WS-CHAVE-ID                   PIC X(18).
033900 77  WS-CHAVE-NOME                 PIC X(30).
034000 77  WS-CHAVE-DISTRITO             PIC X(30).
034100 77  WS-ACHOU-SW                   PIC X(01) VALUE "N".
034200     88  WS-ACHOU                  VALUE "S".
034300 77  WS-REQ-ACHADO                 PIC 9(04) COMP VALUE ZERO.
034400
034500*--------------------- SWITCHES DE CONTROLE ----------------------------
034600 77  WS-LOTE-SEM-ERRO-SW           PIC X(01) VALUE "S".
034700     88  WS-LOTE-SEM-ERRO          VALUE "S".
034800     88  WS-LOTE-COM-ERRO          VALUE "N".
034900 77  WS-FIM-DE-ARQUIVO-SW          PIC X(01) VALUE "N".
035000     88  WS-FIM-DE-ARQUIVO         VALUE "S".
035100
035200*--------------------- MENSAGENS DE ERRO (LITERAIS DO NEGOCIO) ---------
035300 01  WS-SUFIXO-ERRO                PIC X(160).
035400
035500 PROCEDURE DIVISION.
035600
035700 0000-PRINCIPAL.
035800     PERFORM 0100-CARREGA-CONFIG
035900     PERFORM 0200-CARREGA-REQUERENTE
036000     PERFORM 0300-CARREGA-AVALIADOR
036100     PERFORM 0400-PROCESSA-FICHAS THRU 0400-PROCESSA-EXIT
036200     PERFORM 0900-GRAVA-SAIDA
036300     STOP RUN.
036400
036500*-----------------------------------------------------------------
036600*    0100 - CARGA DO ARQUIVO DE REGRAS CONFIGURAVEIS (CONFREGR)
036700*-----------------------------------------------------------------
036800 0100-CARREGA-CONFIG.
036900     OPEN INPUT CONFREGR
037000     IF STATUS-CONFREGR NOT = "00"
037100        DISPLAY "VALFICHA - CONFREGR NAO ENCONTRADO"
037200        STOP RUN.
037300
037400 0110-LE-CONFIG.
037500     READ CONFREGR INTO REG-CONFREGR
037600         AT END
037700             GO TO 0190-FIM-CONFIG
037800     END-READ
037900     IF REG-CONFREGR(1:7) = "Header="
038000        PERFORM 0120-PARTE-CABECALHO-CFG
038100     ELSE
038200        PERFORM 0130-PARTE-REGRA-CAMPO
038300     END-IF
038400     GO TO 0110-LE-CONFIG.
038500
038600 0120-PARTE-CABECALHO-CFG.
038700     UNSTRING REG-CONFREGR DELIMITED BY "="
038800         INTO WS-NUM-SINAL WS-LINHA-TITULO
038900     END-UNSTRING
039000     SET IX-CAB-CFG TO 1
039100     MOVE ZERO TO WS-PTR
039200     MOVE 1 TO WS-PTR
039300 0121-PROXIMA-COLUNA-CFG.
039400     UNSTRING WS-LINHA-TITULO DELIMITED BY ","
039500         INTO CAB-CFG-NOME(IX-CAB-CFG)
039600         WITH POINTER WS-PTR
039700         ON OVERFLOW GO TO 0129-FIM-CABECALHO-CFG
039800     END-UNSTRING
039900     SET WS-QTD-COLUNAS-CFG TO IX-CAB-CFG
040000     SET IX-CAB-CFG UP BY 1
040100     IF WS-PTR NOT > LENGTH OF WS-LINHA-TITULO
040200        GO TO 0121-PROXIMA-COLUNA-CFG.
040300 0129-FIM-CABECALHO-CFG.
040400     CONTINUE.
040500
040600 0130-PARTE-REGRA-CAMPO.
040700     SET IX-REGRA TO WS-QTD-REGRA
040800     SET IX-REGRA UP BY 1
040900     UNSTRING REG-CONFREGR DELIMITED BY "="
041000         INTO REGRA-CFG-CAMPO(IX-REGRA) REGRA-CFG-LISTA(IX-REGRA)
041100     END-UNSTRING
041200     SET WS-QTD-REGRA TO IX-REGRA.
041300
041400 0190-FIM-CONFIG.
041500     CLOSE CONFREGR.
041600
041700*-----------------------------------------------------------------
041800*    0200 - CARGA DO CADASTRO GERAL DE REQUERENTES
041900*-----------------------------------------------------------------
042000 0200-CARREGA-REQUERENTE.
042100     OPEN INPUT REQMESTR
042200     IF STATUS-REQMESTR NOT = "00"
042300        DISPLAY "VALFICHA - REQMESTR NAO ENCONTRADO"
042400        STOP RUN.
042500     READ REQMESTR INTO REG-REQMESTR
042600         AT END GO TO 0290-FIM-REQUERENTE
042700     END-READ.
042800
042900 0210-LE-REQUERENTE.
043000     SET IX-REQ TO WS-QTD-REQUERENTE
043100     SET IX-REQ UP BY 1
043200     UNSTRING REG-REQMESTR DELIMITED BY ","
043300         INTO REQ-SQH(IX-REQ) REQ-NOME(IX-REQ) WS-NUM-SINAL
043400              REQ-ID(IX-REQ) WS-NUM-INTEIRO REQ-IDADE(IX-REQ)
043500              REQ-DISTRITO(IX-REQ) WS-NUM-DECIMAL WS-NUM-COMPLETO
043600              WS-LINHA-TITULO WS-LINHA-TITULO WS-LINHA-TITULO
043700              WS-LINHA-TITULO WS-LINHA-TITULO WS-LINHA-TITULO
043800              WS-LINHA-TITULO WS-LINHA-TITULO WS-LINHA-TITULO
043900              WS-LINHA-TITULO WS-LINHA-TITULO WS-LINHA-TITULO
044000              WS-LINHA-TITULO WS-LINHA-TITULO
044100              REQ-STATUS(IX-REQ)
044200     END-UNSTRING
044300     IF WS-NUM-SINAL = "1" OR "M" OR "m"
044400        MOVE "1" TO REQ-SEXO(IX-REQ)
044500     ELSE
044600        MOVE "2" TO REQ-SEXO(IX-REQ)
044700     END-IF
044800     SET WS-QTD-REQUERENTE TO IX-REQ
044900     READ REQMESTR INTO REG-REQMESTR
045000         AT END GO TO 0290-FIM-REQUERENTE
045100     END-READ
045200     GO TO 0210-LE-REQUERENTE.
045300
045400 0290-FIM-REQUERENTE.
045500     CLOSE REQMESTR.
045600
045700*-----------------------------------------------------------------
045800*    0300 - CARGA DO CADASTRO DE AVALIADORES
045900*-----------------------------------------------------------------
046000 0300-CARREGA-AVALIADOR.
046100     OPEN INPUT AVALROST
046200     IF STATUS-AVALROST NOT = "00"
046300        DISPLAY "VALFICHA - AVALROST NAO ENCONTRADO"
046400        STOP RUN.
046500     READ AVALROST INTO REG-AVALROST
046600         AT END GO TO 0390-FIM-AVALIADOR
046700     END-READ.
046800
046900 0310-LE-AVALIADOR.
047000     SET IX-AVL TO WS-QTD-AVALIADOR
047100     SET IX-AVL UP BY 1
047200     UNSTRING REG-AVALROST DELIMITED BY ","
047300         INTO WS-NUM-SINAL WS-NUM-INTEIRO WS-NUM-DECIMAL
047400              AVL-MATRICULA(IX-AVL) AVL-NOME(IX-AVL)
047500     END-UNSTRING
047600     SET WS-QTD-AVALIADOR TO IX-AVL
047700     READ AVALROST INTO REG-AVALROST
047800         AT END GO TO 0390-FIM-AVALIADOR
047900     END-READ
048000     GO TO 0310-LE-AVALIADOR.
048100
048200 0390-FIM-AVALIADOR.
048300     CLOSE AVALROST.
048400
048500*-----------------------------------------------------------------
048600*    0400 - LACO PRINCIPAL - LE E VALIDA CADA FICHA DA PESQUISA
048700*-----------------------------------------------------------------
048800 0400-PROCESSA-FICHAS.
048900     OPEN INPUT FICHA-SURVEY
049000     IF STATUS-FICHA NOT = "00"
049100        DISPLAY "VALFICHA - FICHASUR NAO ENCONTRADO"
049200        STOP RUN.
049300
049400     READ FICHA-SURVEY INTO WS-LINHA-TITULO
049500         AT END GO TO 0400-PROCESSA-EXIT
049600     END-READ
049700
049800     PERFORM 0460-RESOLVE-CABECALHO
049900     PERFORM 0465-MONTA-CABECALHO-SAIDA
050000
050100 0410-LE-FICHA.
050200     READ FICHA-SURVEY INTO REG-FICHA-SURVEY
050300         AT END GO TO 0400-PROCESSA-EXIT
050400     END-READ
050500     ADD 1 TO WS-LINHAS-LIDAS
050600     PERFORM 0420-SEPARA-COLUNAS
050700     PERFORM 0500-TRUNCA-PREFIXO
050800     PERFORM 0600-RECHAVEIA-REQUERENTE THRU 0600-EXIT
050900     PERFORM 0700-CONFERE-AVALIADOR-G2
051000     PERFORM 0710-CONFERE-AVALIADOR-G5
051100     PERFORM 0720-REGRA-A16B
051200     PERFORM 0730-REGRA-JBXX
051300     PERFORM 0740-REGRA-A28-A29
051400     PERFORM 0800-REGRAS-CONFIGURADAS THRU 0800-EXIT
051500     PERFORM 0850-RECONSTROI-LINHA
051600     GO TO 0410-LE-FICHA.
051700
051800 0400-PROCESSA-EXIT.
051900     CLOSE FICHA-SURVEY.
052000
052100*-----------------------------------------------------------------
052200*    0420 - QUEBRA A LINHA CRUA EM COLUNAS (UNSTRING POR VIRGULA)
052300*-----------------------------------------------------------------
052400 0420-SEPARA-COLUNAS.
052500     MOVE SPACES TO TAB-COLUNA-RAW-R
052600     MOVE 1 TO WS-PTR
052700     SET IX-RAW TO 1
052800 0430-PROXIMA-COLUNA-RAW.
052900     IF WS-PTR > LENGTH OF REG-FICHA-SURVEY
053000        GO TO 0439-FIM-COLUNA-RAW.
053100     UNSTRING REG-FICHA-SURVEY DELIMITED BY ","
053200         INTO COLUNA-RAW-VAL(IX-RAW)
053300         WITH POINTER WS-PTR
053400         ON OVERFLOW GO TO 0439-FIM-COLUNA-RAW
053500     END-UNSTRING
053600     SET WS-QTD-COLUNAS-RAW TO IX-RAW
053700     SET IX-RAW UP BY 1
053800     IF IX-RAW NOT > 400
053900        GO TO 0430-PROXIMA-COLUNA-RAW.
054000 0439-FIM-COLUNA-RAW.
054100     CONTINUE.
054200
054300*-----------------------------------------------------------------
054400*    0460 - LOCALIZA PELO NOME DO CABECALHO CONFIGURADO (Header=
054500*           DO CONFREGR) OS SUBSCRITOS DAS COLUNAS JB01-JB10,
054600*           A16A, A16B, A28A/B, A29A/B/C.  NAO LE MAIS CABECALHO
054700*           NENHUM DA PLANILHA - A SQH-99 RELATOU QUE A LINHA 2
054800*           DO ARQUIVO WENJUANXIN *** E DADO VALIDO ***, NAO
054900*           TITULO, E ESTAVA SENDO DESCARTADA (VER LOG 2001).
055000 0460-RESOLVE-CABECALHO.
055100     PERFORM 0470-RESOLVE-UMA-COLUNA-CAB
055200               VARYING IX-CAB-CFG FROM 1 BY 1
055300               UNTIL IX-CAB-CFG > WS-QTD-COLUNAS-CFG.
055400
055500 0470-RESOLVE-UMA-COLUNA-CAB.
055600     IF CAB-CFG-NOME(IX-CAB-CFG) = "A16A"
055700        SET WS-IX-A16A TO IX-CAB-CFG
055800     END-IF
055900     IF CAB-CFG-NOME(IX-CAB-CFG) = "A16B"
056000        SET WS-IX-A16B TO IX-CAB-CFG
056100     END-IF
056200     PERFORM 0475-ACHA-JBXX VARYING WS-K FROM 1 BY 1
056300               UNTIL WS-K > 10
056400     PERFORM 0480-ACHA-A2829 VARYING WS-K FROM 1 BY 1
056500               UNTIL WS-K > 5.
056600
056700 0475-ACHA-JBXX.
056800     STRING "JB0" DELIMITED BY SIZE
056900            WS-K    DELIMITED BY SIZE
057000            INTO WS-NUM-INTEIRO
057100     IF CAB-CFG-NOME(IX-CAB-CFG)(1:4) = WS-NUM-INTEIRO(1:4)
057200        SET IX-JBXX(WS-K) TO IX-CAB-CFG
057300     END-IF.
057400
057500 0480-ACHA-A2829.
057600     IF CAB-CFG-NOME(IX-CAB-CFG)(1:4) = NOME-A2829(WS-K)(1:4)
057700        SET IX-A2829(WS-K) TO IX-CAB-CFG
057800     END-IF.
057900
058000*-----------------------------------------------------------------
058100*    0465 - MONTA A LINHA DE CABECALHO DE SAIDA A PARTIR DO
058200*           CABECALHO CONFIGURADO (CAB-CFG-NOME), PARA GRAVACAO
058300*           NO TOPO DO ARQUIVO DE SAIDA (VER PARAGRAFO 0900)
058400*-----------------------------------------------------------------
058500 0465-MONTA-CABECALHO-SAIDA.
058600     MOVE SPACES TO WS-LINHA-CABECALHO
058700     MOVE 1 TO WS-POS-SAIDA
058800     STRING CAB-CFG-NOME(1)     DELIMITED BY SPACE
058900            INTO WS-LINHA-CABECALHO
059000            WITH POINTER WS-POS-SAIDA
059100     END-STRING
059200     PERFORM 0466-JUNTA-UM-CABECALHO
059300               VARYING WS-I FROM 2 BY 1
059400               UNTIL WS-I > WS-QTD-COLUNAS-CFG.
059500
059600 0466-JUNTA-UM-CABECALHO.
059700     STRING ","                 DELIMITED BY SIZE
059800            CAB-CFG-NOME(WS-I)  DELIMITED BY SPACE
059900            INTO WS-LINHA-CABECALHO
060000            WITH POINTER WS-POS-SAIDA
060100     END-STRING.
060200
060300*-----------------------------------------------------------------
060400*    0500 - DESCARTA OS 12 CAMPOS FIXOS DE PREFIXO DO EXPORT
060500*-----------------------------------------------------------------
060600 0500-TRUNCA-PREFIXO.
060700     MOVE SPACES TO TAB-COLUNA
060800     PERFORM 0505-TRUNCA-UMA-COLUNA THRU 0505-EXIT
060900               VARYING WS-I FROM 1 BY 1
061000               UNTIL WS-I > WS-QTD-COLUNAS-RAW
061100                  OR WS-I > (400 + WS-PREFIXO-COLUNAS).
061200
061300 0505-TRUNCA-UMA-COLUNA.
061400     IF WS-I NOT > WS-PREFIXO-COLUNAS
061500        GO TO 0505-EXIT.
061600     COMPUTE WS-J = WS-I - WS-PREFIXO-COLUNAS
061700     MOVE COLUNA-RAW-VAL(WS-I) TO COLUNA-VAL(WS-J)
061800     PERFORM 0510-LIMPA-CAMPO.
061900 0505-EXIT.
062000     EXIT.
062100
062200*-----------------------------------------------------------------
062300*    0510 - LIMPEZA PADRAO DE ESPACOS/VAZIO/"(VAZIO)"/NEGATIVO
062400*           (EXECUTADA PARA COLUNA-VAL(WS-J) CORRENTE)
062500*-----------------------------------------------------------------
062600 0510-LIMPA-CAMPO.
062700     PERFORM 0512-COMPACTA-BRANCOS
062800     IF COLUNA-VAL(WS-J) = SPACES
062900        OR COLUNA-VAL(WS-J) = "(空)"
063000        MOVE SPACES TO COLUNA-VAL(WS-J)
063100     END-IF
063200     IF COLUNA-VAL(WS-J)(1:1) = "-"
063300        MOVE SPACES TO COLUNA-VAL(WS-J)
063400     END-IF.
063500
063600*-----------------------------------------------------------------
063700*    0512 - REMOVE TODOS OS BRANCOS (INICIO/MEIO/FIM) DO CAMPO
063800*           CORRENTE, COPIANDO CARACTERE A CARACTERE - SUBSTITUI
063900*           A ANTIGA CHAMADA A TRIM DE BIBLIOTECA, RETIRADA POR
064000*           NAO SER PADRAO DA CASA (VER LOG 2.1)
064100*-----------------------------------------------------------------
064200 0512-COMPACTA-BRANCOS.
064300     MOVE COLUNA-VAL(WS-J) TO WS-COMPACT-ENTRADA
064400     MOVE SPACES           TO WS-COMPACT-SAIDA
064500     MOVE ZERO TO WS-CO
064600     PERFORM 0513-COPIA-NAO-BRANCO THRU 0513-EXIT
064700               VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > 60
064800     MOVE WS-COMPACT-SAIDA TO COLUNA-VAL(WS-J).
064900
065000 0513-COPIA-NAO-BRANCO.
065100     IF WS-COMPACT-ENTRADA(WS-CI:1) = SPACE
065200        GO TO 0513-EXIT.
065300     ADD 1 TO WS-CO
065400     MOVE WS-COMPACT-ENTRADA(WS-CI:1) TO WS-COMPACT-SAIDA(WS-CO:1).
065500 0513-EXIT.
065600     EXIT.
065700
065800*-----------------------------------------------------------------
065900*    0520 - TESTE NUMERICO (INTEIRO OU DECIMAL, SEM EXPOENTE)
066000*           RESULTADO EM WS-NUM-VALIDO-SW; RECEBE O VALOR EM
066100*           WS-AREA-NUMERICA VIA WS-NUM-COMPLETO
066200*-----------------------------------------------------------------
066300 0520-TESTA-NUMERICO.
066400     SET WS-NUM-INVALIDO TO TRUE
066500     IF WS-NUM-COMPLETO = SPACES
066600        GO TO 0520-EXIT.
066700     MOVE 1 TO WS-PTR
066800     IF WS-NUM-COMPLETO(1:1) = "-"
066900        ADD 1 TO WS-PTR
067000     END-IF
067100     IF WS-NUM-COMPLETO(WS-PTR:1) NOT NUMERIC
067200        AND WS-NUM-COMPLETO(WS-PTR:1) NOT = "."
067300        GO TO 0520-EXIT.
067400     SET WS-NUM-VALIDO TO TRUE.
067500 0520-EXIT.
067600     EXIT.
067700
067800*-----------------------------------------------------------------
067900*    0600 - RECHAVEAMENTO DO NUMERO DE REQUERIMENTO (SQH)
068000*           POR IDENTIDADE, NOME E DISTRITO
068100*-----------------------------------------------------------------
068200 0600-RECHAVEIA-REQUERENTE.
068300     MOVE COLUNA-VAL(8)  TO WS-CHAVE-ID
068400     MOVE COLUNA-VAL(14) TO WS-CHAVE-NOME
068500     MOVE COLUNA-VAL(30) TO WS-CHAVE-DISTRITO
068600     SET WS-ACHOU-SW TO "N"
068700     MOVE ZERO TO WS-REQ-ACHADO
068800
068900     PERFORM 0605-TENTA-POR-ID THRU 0605-EXIT
069000               VARYING IX-REQ FROM 1 BY 1
069100               UNTIL IX-REQ > WS-QTD-REQUERENTE
069200
069300     IF WS-ACHOU
069400        GO TO 0650-APLICA-SQH.
069500
069600*    NAO ACHOU POR IDENTIDADE - TENTA POR NOME
069700     MOVE ZERO TO WS-QTD-MATCH-NOME
069800     PERFORM 0615-TENTA-POR-NOME THRU 0615-EXIT
069900               VARYING IX-REQ FROM 1 BY 1
070000               UNTIL IX-REQ > WS-QTD-REQUERENTE
070100
070200*    UM UNICO HOMONIMO - USA DIRETO (O CASO "ZERO HOMONIMOS" E
070300*    LITERALMENTE INALCANCAVEL NO PROGRAMA ORIGINAL; PRESERVADO
070400*    AQUI COMO "NAO FAZ NADA", SEM TENTAR NENHUM SUBSCRITO)
070500     IF WS-QTD-MATCH-NOME = 1
070600        SET WS-ACHOU TO TRUE
070700        GO TO 0650-APLICA-SQH.
070800
070900     IF WS-QTD-MATCH-NOME > 1
071000        PERFORM 0620-DESEMPATA-POR-DISTRITO
071100        GO TO 0650-APLICA-SQH.
071200
071300*    ZERO HOMONIMOS - DEIXA SEM RESOLVER (NO-OP, VER COMENTARIO
071400*    ACIMA)
071500     GO TO 0650-APLICA-SQH.
071600
071700 0605-TENTA-POR-ID.
071800     IF REQ-ID(IX-REQ) NOT = WS-CHAVE-ID
071900        OR WS-CHAVE-ID = SPACES
072000        GO TO 0605-EXIT.
072100     SET WS-ACHOU TO TRUE
072200     SET WS-REQ-ACHADO TO IX-REQ
072300     SET IX-REQ TO WS-QTD-REQUERENTE.
072400 0605-EXIT.
072500     EXIT.
072600
072700 0615-TENTA-POR-NOME.
072800     IF REQ-NOME(IX-REQ) NOT = WS-CHAVE-NOME
072900        OR WS-CHAVE-NOME = SPACES
073000        GO TO 0615-EXIT.
073100     ADD 1 TO WS-QTD-MATCH-NOME
073200     SET WS-REQ-ACHADO TO IX-REQ.
073300 0615-EXIT.
073400     EXIT.
073500
073600 0620-DESEMPATA-POR-DISTRITO.
073700*    FILTRA OS HOMONIMOS CUJO DISTRITO *CONTEM* O DISTRITO DA
073800*    FICHA (SUBSTRING, NAO IGUALDADE) - SE SOBRAR EXATAMENTE UM,
073900*    USA-O; CASO CONTRARIO (ZERO OU DOIS OU MAIS) GRAVA O ERRO
074000     MOVE ZERO TO WS-QTD-MATCH-DIST
074100     SET WS-REQ-ACHADO TO ZERO
074200     PERFORM 0621-TESTA-UM-HOMONIMO THRU 0621-EXIT
074300               VARYING IX-REQ FROM 1 BY 1
074400               UNTIL IX-REQ > WS-QTD-REQUERENTE
074500     IF WS-QTD-MATCH-DIST = 1
074600        SET WS-ACHOU TO TRUE
074700     ELSE
074800        SET WS-ACHOU-SW TO "N"
074900        STRING "(Error - 有"
075000               "多位同名者，并且系统"
075100               "无法根据姓名，地区，"
075200               "身份证号来自动判断申"
075300               "请号！)" DELIMITED BY SIZE
075400               INTO WS-SUFIXO-ERRO
075500        STRING COLUNA-VAL(8) DELIMITED BY SIZE
075600               WS-SUFIXO-ERRO  DELIMITED BY SIZE
075700               INTO COLUNA-VAL(8)
075800     END-IF.
075900
076000 0621-TESTA-UM-HOMONIMO.
076100     IF REQ-NOME(IX-REQ) NOT = WS-CHAVE-NOME
076200        GO TO 0621-EXIT.
076300     IF WS-CHAVE-DISTRITO = SPACES
076400        GO TO 0621-EXIT.
076500     MOVE SPACES TO WS-AGULHA WS-PALHA
076600     MOVE WS-CHAVE-DISTRITO TO WS-AGULHA
076700     MOVE REQ-DISTRITO(IX-REQ) TO WS-PALHA
076800     PERFORM 0625-TESTA-CONTEM THRU 0625-EXIT
076900     IF WS-ACHOU-CONTEM
077000        ADD 1 TO WS-QTD-MATCH-DIST
077100        SET WS-REQ-ACHADO TO IX-REQ
077200     END-IF.
077300 0621-EXIT.
077400     EXIT.
077500
077600*-----------------------------------------------------------------
077700*    0625 - TESTA SE O CONTEUDO DE WS-AGULHA (JA LIMPO A DIREITA
077800*           COM BRANCOS) OCORRE COMO SUBSTRING DENTRO DO CONTEUDO
077900*           DE WS-PALHA - VARREDURA MANUAL POSICAO A POSICAO, SEM
078000*           ROTINA DE BIBLIOTECA (VER LOG 2.1); RESULTADO EM
078100*           WS-ACHOU-CONTEM-SW
078200*-----------------------------------------------------------------
078300 0625-TESTA-CONTEM.
078400     MOVE "N" TO WS-ACHOU-CONTEM-SW
078500     PERFORM 0626-RECUA-NO-BRANCO
078600               VARYING WS-TAM-AGULHA FROM 300 BY -1
078700               UNTIL WS-TAM-AGULHA = 0
078800                  OR WS-AGULHA(WS-TAM-AGULHA:1) NOT = SPACE
078900     IF WS-TAM-AGULHA = 0
079000        GO TO 0625-EXIT.
079100     PERFORM 0627-RECUA-NO-BRANCO-2
079200               VARYING WS-TAM-PALHA FROM 300 BY -1
079300               UNTIL WS-TAM-PALHA = 0
079400                  OR WS-PALHA(WS-TAM-PALHA:1) NOT = SPACE
079500     IF WS-TAM-PALHA < WS-TAM-AGULHA
079600        GO TO 0625-EXIT.
079700     PERFORM 0628-COMPARA-JANELA
079800               VARYING WS-POS-CONTEM FROM 1 BY 1
079900               UNTIL WS-POS-CONTEM > (WS-TAM-PALHA - WS-TAM-AGULHA + 1)
080000                  OR WS-ACHOU-CONTEM.
080100 0625-EXIT.
080200     EXIT.
080300
080400 0626-RECUA-NO-BRANCO.
080500     CONTINUE.
080600
080700 0627-RECUA-NO-BRANCO-2.
080800     CONTINUE.
080900
081000 0628-COMPARA-JANELA.
081100     IF WS-PALHA(WS-POS-CONTEM:WS-TAM-AGULHA) =
081200        WS-AGULHA(1:WS-TAM-AGULHA)
081300        MOVE "S" TO WS-ACHOU-CONTEM-SW
081400     END-IF.
081500
081600 0650-APLICA-SQH.
081700     IF WS-ACHOU
081800        SET IX-REQ TO WS-REQ-ACHADO
081900        MOVE REQ-ID(IX-REQ)  TO COLUNA-VAL(8)
082000        MOVE REQ-SQH(IX-REQ) TO COLUNA-VAL(1)
082100     END-IF
082200     IF COLUNA-VAL(1) = SPACES
082300        STRING "(Error - 总表找不到申请号！)" DELIMITED BY SIZE
082400               INTO WS-SUFIXO-ERRO
082500        STRING COLUNA-VAL(1) DELIMITED BY SIZE
082600               WS-SUFIXO-ERRO DELIMITED BY SIZE
082700               INTO COLUNA-VAL(1)
082800        SET WS-LOTE-COM-ERRO TO TRUE
082900     END-IF.
083000 0600-EXIT.
083100     EXIT.
083200
083300*-----------------------------------------------------------------
083400*    0700/0710 - CONFERENCIA DO AVALIADOR DAS SECOES G2 E G5
083500*-----------------------------------------------------------------
083600 0700-CONFERE-AVALIADOR-G2.
083700     MOVE COLUNA-VAL(WS-IX-G2-MAT) TO WS-CHAVE-ID
083800     SET WS-ACHOU-SW TO "N"
083900     SET WS-REQ-ACHADO TO ZERO
084000     PERFORM 0705-TENTA-AVALIADOR THRU 0705-EXIT
084100               VARYING IX-AVL FROM 1 BY 1
084200               UNTIL IX-AVL > WS-QTD-AVALIADOR
084300     IF WS-ACHOU
084400        SET IX-AVL TO WS-REQ-ACHADO
084500        IF AVL-NOME(IX-AVL) NOT = COLUNA-VAL(WS-IX-G2-NOME)
084600           STRING "(Error -  调查员编号"
084700                  "和评估人员信息不匹配"
084800                  "[评估人员信息表："
084900                  AVL-NOME(IX-AVL) DELIMITED BY SIZE
085000                  "])" DELIMITED BY SIZE
085100                  INTO WS-SUFIXO-ERRO
085200           STRING COLUNA-VAL(WS-IX-G2-MAT) DELIMITED BY SIZE
085300                  WS-SUFIXO-ERRO DELIMITED BY SIZE
085400                  INTO COLUNA-VAL(WS-IX-G2-MAT)
085500        END-IF
085600     ELSE
085700        STRING "(Error -  调查员编号"
085800               "和评估人员信息不匹配"
085900               "[评估人员信息表：未找到])" DELIMITED BY SIZE
086000               INTO WS-SUFIXO-ERRO
086100        STRING COLUNA-VAL(WS-IX-G2-MAT) DELIMITED BY SIZE
086200               WS-SUFIXO-ERRO DELIMITED BY SIZE
086300               INTO COLUNA-VAL(WS-IX-G2-MAT)
086400     END-IF.
086500
086600 0705-TENTA-AVALIADOR.
086700     IF AVL-MATRICULA(IX-AVL) NOT = WS-CHAVE-ID
086800        GO TO 0705-EXIT.
086900     SET WS-ACHOU TO TRUE
087000     SET WS-REQ-ACHADO TO IX-AVL
087100     SET IX-AVL TO WS-QTD-AVALIADOR.
087200 0705-EXIT.
087300     EXIT.
087400
087500 0710-CONFERE-AVALIADOR-G5.
087600     MOVE COLUNA-VAL(WS-IX-G5-MAT) TO WS-CHAVE-ID
087700     SET WS-ACHOU-SW TO "N"
087800     SET WS-REQ-ACHADO TO ZERO
087900     PERFORM 0705-TENTA-AVALIADOR THRU 0705-EXIT
088000               VARYING IX-AVL FROM 1 BY 1
088100               UNTIL IX-AVL > WS-QTD-AVALIADOR
088200     IF WS-ACHOU
088300        SET IX-AVL TO WS-REQ-ACHADO
088400        IF AVL-NOME(IX-AVL) NOT = COLUNA-VAL(WS-IX-G5-NOME)
088500           STRING "(Error -  调查员编号"
088600                  "和评估人员信息不匹配"
088700                  "[评估人员信息表："
088800                  AVL-NOME(IX-AVL) DELIMITED BY SIZE
088900                  "])" DELIMITED BY SIZE
089000                  INTO WS-SUFIXO-ERRO
089100           STRING COLUNA-VAL(WS-IX-G5-MAT) DELIMITED BY SIZE
089200                  WS-SUFIXO-ERRO DELIMITED BY SIZE
089300                  INTO COLUNA-VAL(WS-IX-G5-MAT)
089400        END-IF
089500     ELSE
089600        STRING "(Error -  调查员编号"
089700               "和评估人员信息不匹配"
089800               "[评估人员信息表：未找到])" DELIMITED BY SIZE
089900               INTO WS-SUFIXO-ERRO
090000        STRING COLUNA-VAL(WS-IX-G5-MAT) DELIMITED BY SIZE
090100               WS-SUFIXO-ERRO DELIMITED BY SIZE
090200               INTO COLUNA-VAL(WS-IX-G5-MAT)
090300     END-IF.
090400
090500*-----------------------------------------------------------------
090600*    0720 - DIALETO "CHONGMING" (A16B) QUANDO A16A = "2"
090700*-----------------------------------------------------------------
090800 0720-REGRA-A16B.
090900     IF WS-IX-A16B = ZERO OR WS-IX-A16A = ZERO
091000        GO TO 0720-EXIT.
091100     IF COLUNA-VAL(WS-IX-A16B) NOT = SPACES
091200        IF COLUNA-VAL(WS-IX-A16A) = "2"
091300           MOVE "崇明话" TO COLUNA-VAL(WS-IX-A16B)
091400        END-IF
091500     END-IF.
091600 0720-EXIT.
091700     EXIT.
091800
091900*-----------------------------------------------------------------
092000*    0730 - JB01..JB10: VALOR "0" VIRA BRANCO (NAO RESPONDIDO)
092100*-----------------------------------------------------------------
092200 0730-REGRA-JBXX.
092300     PERFORM 0731-REGRA-UM-JBXX THRU 0731-EXIT
092400               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.
092500
092600 0731-REGRA-UM-JBXX.
092700     IF IX-JBXX(WS-K) = ZERO
092800        GO TO 0731-EXIT.
092900     IF COLUNA-VAL(IX-JBXX(WS-K)) = "0"
093000        MOVE SPACES TO COLUNA-VAL(IX-JBXX(WS-K))
093100     END-IF.
093200 0731-EXIT.
093300     EXIT.
093400
093500*-----------------------------------------------------------------
093600*    0740 - A28A/A28B/A29A/A29B/A29C: BRANCO VIRA "0"
093700*-----------------------------------------------------------------
093800 0740-REGRA-A28-A29.
093900     PERFORM 0741-REGRA-UM-A2829 THRU 0741-EXIT
094000               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.
094100
094200 0741-REGRA-UM-A2829.
094300     IF IX-A2829(WS-K) = ZERO
094400        GO TO 0741-EXIT.
094500     IF COLUNA-VAL(IX-A2829(WS-K)) = SPACES
094600        MOVE "0" TO COLUNA-VAL(IX-A2829(WS-K))
094700     END-IF.
094800 0741-EXIT.
094900     EXIT.
095000
095100*-----------------------------------------------------------------
095200*    0800 - APLICA AS REGRAS CONFIGURADAS (CONFREGR), POR CAMPO,
095300*           EXCETO ONDE JA EXISTE UM "(Error" GRAVADO PELAS
095400*           REGRAS ESPECIFICAS ACIMA (CURTO-CIRCUITO)
095500*-----------------------------------------------------------------
095600 0800-REGRAS-CONFIGURADAS.
095700     PERFORM 0805-APLICA-UMA-REGRA-CFG
095800               VARYING IX-REGRA FROM 1 BY 1
095900               UNTIL IX-REGRA > WS-QTD-REGRA.
096000
096100 0805-APLICA-UMA-REGRA-CFG.
096200     PERFORM 0806-ACHA-COLUNA-DA-REGRA THRU 0806-EXIT
096300               VARYING IX-CAB-CFG FROM 1 BY 1
096400               UNTIL IX-CAB-CFG > WS-QTD-COLUNAS-CFG.
096500
096600 0806-ACHA-COLUNA-DA-REGRA.
096700     IF CAB-CFG-NOME(IX-CAB-CFG) NOT = REGRA-CFG-CAMPO(IX-REGRA)
096800        GO TO 0806-EXIT.
096900     SET WS-J TO IX-CAB-CFG
097000     MOVE ZERO TO WS-I
097100     INSPECT COLUNA-VAL(WS-J) TALLYING WS-I
097200             FOR ALL "Error"
097300     IF WS-I = ZERO
097400        MOVE REGRA-CFG-LISTA(IX-REGRA) TO WS-LINHA-TITULO
097500        PERFORM 0810-APLICA-LISTA-DE-REGRAS
097600     END-IF
097700     SET IX-CAB-CFG TO WS-QTD-COLUNAS-CFG.
097800 0806-EXIT.
097900     EXIT.
098000
098100 0810-APLICA-LISTA-DE-REGRAS.
098200*    WS-LINHA-TITULO CONTEM A LISTA ";"-SEPARADA DE REGRAS PARA
098300*    A COLUNA CORRENTE (SUBSCRITO WS-J)
098400     MOVE 1 TO WS-PTR
098500 0811-PROXIMA-REGRA.
098600     IF WS-PTR > LENGTH OF WS-LINHA-TITULO
098700        GO TO 0819-FIM-REGRAS.
098800     UNSTRING WS-LINHA-TITULO DELIMITED BY ";"
098900         INTO WS-LINHA-CABECALHO
099000         WITH POINTER WS-PTR
099100         ON OVERFLOW GO TO 0819-FIM-REGRAS
099200     END-UNSTRING
099300     IF WS-LINHA-CABECALHO(1:8) = "Required"
099400        PERFORM 0820-REGRA-REQUIRED
099500     END-IF
099600     IF WS-LINHA-CABECALHO(1:6) = "Number"
099700        PERFORM 0825-REGRA-NUMBER
099800     END-IF
099900     IF WS-LINHA-CABECALHO(1:4) = "Date"
100000        PERFORM 0830-REGRA-DATE
100100     END-IF
100200     IF WS-LINHA-CABECALHO(1:6) = "Depend"
100300        PERFORM 0840-REGRA-DEPEND
100400     END-IF
100500     IF WS-LINHA-CABECALHO(1:5) = "Range"
100600        PERFORM 0850-REGRA-RANGE THRU 0850-EXIT
100700     END-IF
100800     GO TO 0811-PROXIMA-REGRA.
100900 0819-FIM-REGRAS.
101000     CONTINUE.
101100
101200 0820-REGRA-REQUIRED.
101300     IF COLUNA-VAL(WS-J) = SPACES
101400        STRING "(Error - 必填字段不能为空！)"
101500               DELIMITED BY SIZE
101600               INTO WS-SUFIXO-ERRO
101700        STRING COLUNA-VAL(WS-J) DELIMITED BY SIZE
101800               WS-SUFIXO-ERRO  DELIMITED BY SIZE
101900               INTO COLUNA-VAL(WS-J)
102000        SET WS-LOTE-COM-ERRO TO TRUE
102100     END-IF.
102200
102300 0825-REGRA-NUMBER.
102400     MOVE SPACES TO WS-AREA-NUMERICA
102500     MOVE COLUNA-VAL(WS-J) TO WS-NUM-COMPLETO
102600     PERFORM 0520-TESTA-NUMERICO THRU 0520-EXIT
102700     IF WS-NUM-INVALIDO
102800        STRING "(Error - 字段需要为数字！)" DELIMITED BY SIZE
102900               INTO WS-SUFIXO-ERRO
103000        STRING COLUNA-VAL(WS-J) DELIMITED BY SIZE
103100               WS-SUFIXO-ERRO  DELIMITED BY SIZE
103200               INTO COLUNA-VAL(WS-J)
103300        SET WS-LOTE-COM-ERRO TO TRUE
103400     END-IF.
103500
103600 0830-REGRA-DATE.
103700     SET WS-DATA-INVALIDA TO TRUE
103800     IF COLUNA-VAL(WS-J)(1:8) IS NUMERIC
103900        MOVE COLUNA-VAL(WS-J)(1:4) TO WS-DATA-AAAA
104000        MOVE COLUNA-VAL(WS-J)(5:2) TO WS-DATA-MM
104100        MOVE COLUNA-VAL(WS-J)(7:2) TO WS-DATA-DD
104200        IF WS-DATA-MM >= 1 AND WS-DATA-MM <= 12
104300           IF WS-DATA-DD >= 1 AND WS-DATA-DD <= 31
104400              SET WS-DATA-VALIDA TO TRUE
104500           END-IF
104600        END-IF
104700     END-IF
104800     IF WS-DATA-INVALIDA
104900        STRING "(Error - 字段需要为日期YYYYMMDD！)"
105000               DELIMITED BY SIZE INTO WS-SUFIXO-ERRO
105100        STRING COLUNA-VAL(WS-J) DELIMITED BY SIZE
105200               WS-SUFIXO-ERRO  DELIMITED BY SIZE
105300               INTO COLUNA-VAL(WS-J)
105400        SET WS-LOTE-COM-ERRO TO TRUE
105500     END-IF.
105600
105700 0840-REGRA-DEPEND.
105800*    WS-LINHA-CABECALHO = "Depend=OUTRO=V1,V2,.." - SO ACUSA ERRO
105900*    SE O CAMPO CORRENTE ESTA VAZIO, O CAMPO "OUTRO" (JA LIMPO)
106000*    NAO ESTA VAZIO, E O VALOR DO CAMPO "OUTRO" OCORRE COMO
106100*    SUBSTRING DA LISTA V1,V2,.. (CONTAINS LITERAL, NAO
106200*    PERTINENCIA DE LISTA - PRESERVADO, VER NORMAS DE NEGOCIO)
106300     MOVE SPACES TO WS-NOME-BUSCA WS-VALORES-DEPEND
106400     UNSTRING WS-LINHA-CABECALHO DELIMITED BY "="
106500         INTO WS-NUM-SINAL WS-NOME-BUSCA WS-VALORES-DEPEND
106600     END-UNSTRING
106700     MOVE ZERO TO WS-COL-ACHADA
106800     PERFORM 0841-ACHA-COLUNA-OUTRA THRU 0841-EXIT
106900               VARYING IX-CAB-CFG FROM 1 BY 1
107000               UNTIL IX-CAB-CFG > WS-QTD-COLUNAS-CFG
107100     MOVE "N" TO WS-ACHOU-CONTEM-SW
107200     IF WS-COL-ACHADA NOT = ZERO
107300        MOVE SPACES TO WS-AGULHA WS-PALHA
107400        MOVE COLUNA-VAL(WS-COL-ACHADA) TO WS-AGULHA
107500        MOVE WS-VALORES-DEPEND TO WS-PALHA
107600        IF WS-AGULHA NOT = SPACES
107700           PERFORM 0625-TESTA-CONTEM THRU 0625-EXIT
107800        END-IF
107900     END-IF
108000     IF COLUNA-VAL(WS-J) = SPACES
108100        AND WS-COL-ACHADA NOT = ZERO
108200        AND COLUNA-VAL(WS-COL-ACHADA) NOT = SPACES
108300        AND WS-ACHOU-CONTEM
108400        STRING "(Error - 当" DELIMITED BY SIZE
108500               WS-NOME-BUSCA DELIMITED BY SPACE
108600               "有值时，字段不能为空！)" DELIMITED BY SIZE
108700               INTO WS-SUFIXO-ERRO
108800        STRING COLUNA-VAL(WS-J) DELIMITED BY SIZE
108900               WS-SUFIXO-ERRO  DELIMITED BY SIZE
109000               INTO COLUNA-VAL(WS-J)
109100        SET WS-LOTE-COM-ERRO TO TRUE
109200     END-IF.
109300
109400 0841-ACHA-COLUNA-OUTRA.
109500     IF CAB-CFG-NOME(IX-CAB-CFG) NOT = WS-NOME-BUSCA
109600        GO TO 0841-EXIT.
109700     SET WS-COL-ACHADA TO IX-CAB-CFG
109800     SET IX-CAB-CFG TO WS-QTD-COLUNAS-CFG.
109900 0841-EXIT.
110000     EXIT.
110100
110200 0850-REGRA-RANGE.
110300*    WS-LINHA-CABECALHO = "Range=LO-HI" - "CONTAINS" LITERAL,
110400*    NAO COMPARACAO NUMERICA (PRESERVADO, VER NORMAS DE NEGOCIO)
110500     IF WS-LINHA-CABECALHO(7:1) = SPACE
110600        GO TO 0850-EXIT.
110700     MOVE SPACES TO WS-AGULHA WS-PALHA
110800     MOVE COLUNA-VAL(WS-J) TO WS-AGULHA
110900     MOVE WS-LINHA-CABECALHO(7:40) TO WS-PALHA
111000     MOVE "N" TO WS-ACHOU-CONTEM-SW
111100     IF WS-AGULHA NOT = SPACES
111200        PERFORM 0625-TESTA-CONTEM THRU 0625-EXIT
111300     END-IF
111400     IF NOT WS-ACHOU-CONTEM
111500        STRING "(Error - 字段需要为" DELIMITED BY SIZE
111600               WS-LINHA-CABECALHO(7:30) DELIMITED BY SIZE
111700               "！)" DELIMITED BY SIZE
111800               INTO WS-SUFIXO-ERRO
111900        STRING COLUNA-VAL(WS-J) DELIMITED BY SIZE
112000               WS-SUFIXO-ERRO  DELIMITED BY SIZE
112100               INTO COLUNA-VAL(WS-J)
112200        SET WS-LOTE-COM-ERRO TO TRUE
112300     END-IF.
112400 0850-EXIT.
112500     EXIT.
112600
112700 0800-EXIT.
112800     EXIT.
112900
113000*-----------------------------------------------------------------
113100*    0850 - RECONSTROI A LINHA DE SAIDA (COLUNAS SEPARADAS POR
113200*           VIRGULA) E EMPILHA NO BUFFER DO LOTE
113300*-----------------------------------------------------------------
113400 0850-RECONSTROI-LINHA.
113500     MOVE SPACES TO REG-FICHA-SURVEY
113600     MOVE 1 TO WS-POS-SAIDA
113700     STRING COLUNA-VAL(1) DELIMITED BY SPACE
113800            INTO REG-FICHA-SURVEY
113900            WITH POINTER WS-POS-SAIDA
114000     END-STRING
114100     PERFORM 0851-JUNTA-UMA-COLUNA
114200               VARYING WS-I FROM 2 BY 1
114300               UNTIL WS-I > WS-QTD-COLUNAS-CFG
114400     SET IX-SAI TO WS-QTD-SAIDA
114500     SET IX-SAI UP BY 1
114600     MOVE REG-FICHA-SURVEY TO LINHA-SAIDA(IX-SAI)
114700     SET WS-QTD-SAIDA TO IX-SAI.
114800
114900 0851-JUNTA-UMA-COLUNA.
115000     STRING ","               DELIMITED BY SIZE
115100            COLUNA-VAL(WS-I)  DELIMITED BY SPACE
115200            INTO REG-FICHA-SURVEY
115300            WITH POINTER WS-POS-SAIDA
115400     END-STRING.
115500
115600*-----------------------------------------------------------------
115700*    0900 - ESCOLHA DO ARQUIVO DE SAIDA PELO CONTROLE GLOBAL E
115800*           GRAVACAO DO TITULO (LINHA 1, REPASSADA SEM VALIDACAO),
115900*           DO CABECALHO MONTADO E DO LOTE INTEIRO, NESTA ORDEM
116000*-----------------------------------------------------------------
116100 0900-GRAVA-SAIDA.
116200     IF WS-LOTE-SEM-ERRO
116300        PERFORM 0950-GRAVA-ARQUIVO-OK
116400     ELSE
116500        PERFORM 0960-GRAVA-ARQUIVO-ERRO
116600     END-IF.
116700
116800 0950-GRAVA-ARQUIVO-OK.
116900     OPEN OUTPUT SAIDA-OK
117000     WRITE REG-SAIDA-OK FROM WS-LINHA-TITULO
117100     WRITE REG-SAIDA-OK FROM WS-LINHA-CABECALHO
117200     PERFORM 0955-GRAVA-UMA-LINHA-OK
117300               VARYING IX-SAI FROM 1 BY 1
117400               UNTIL IX-SAI > WS-QTD-SAIDA
117500     CLOSE SAIDA-OK.
117600
117700 0955-GRAVA-UMA-LINHA-OK.
117800     WRITE REG-SAIDA-OK FROM LINHA-SAIDA(IX-SAI).
117900
118000 0960-GRAVA-ARQUIVO-ERRO.
118100     OPEN OUTPUT SAIDA-ERRO
118200     WRITE REG-SAIDA-ERRO FROM WS-LINHA-TITULO
118300     WRITE REG-SAIDA-ERRO FROM WS-LINHA-CABECALHO
118400     PERFORM 0965-GRAVA-UMA-LINHA-ERRO
118500               VARYING IX-SAI FROM 1 BY 1
118600               UNTIL IX-SAI > WS-QTD-SAIDA
118700     CLOSE SAIDA-ERRO.
118800
118900 0965-GRAVA-UMA-LINHA-ERRO.
119000     WRITE REG-SAIDA-ERRO FROM LINHA-SAIDA(IX-SAI).
