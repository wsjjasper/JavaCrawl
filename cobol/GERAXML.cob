000100*---------------------------------------------------------------
000200*    GERAXML - GERACAO DO ARQUIVO XML DE INTERCAMBIO A PARTIR DO
000300*               EXPORT CSV PLANO DA PESQUISA (SEM VALIDACAO DE
000400*               CAMPO - SIMPLES ENVELOPE + UM BLOCO <SQ> POR
000500*               LINHA DE DADOS).
000600*---------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.   GERAXML.
000900 AUTHOR.       RENATO PINTO CORREA.
001000 INSTALLATION. SIAS - SERVICO DE AVALIACAO SOCIAL.
001100 DATE-WRITTEN. 22/08/1993.
001200 DATE-COMPILED.
001300 SECURITY.     USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
001400*---------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*    VRS    DATA          RESP   CHAMADO      DESCRICAO
001700*    1.0    22/08/1993    RPC    SIAS-0064    IMPLANTACAO INICIAL
001800*                                             DO CONVERSOR PARA
001900*                                             XML DE INTERCAMBIO.
002000*    1.1    14/02/1994    RPC    SIAS-0078    AUMENTADO O NUMERO
002100*                                             MAXIMO DE COLUNAS DO
002200*                                             CABECALHO PARA 200.
002300*    1.2    03/10/1995    MHS    SIAS-0102    CRIACAO DO ARQUIVO
002400*                                             DE ERRO (VAZIO) PARA
002500*                                             COMPATIBILIDADE COM
002600*                                             O JOB DE INTERCAMBIO.
002700*    1.3    09/06/1997    JCN    SIAS-0155    CORRIGIDA A QUEBRA DE
002800*                                             LINHA DO ENVELOPE
002900*                                             QUANDO A LINHA DE
003000*                                             DADOS VEM MAIOR QUE
003100*                                             O CABECALHO.
003200*    1.4    14/12/1998    JCN    SIAS-0180    REVISAO PARA O ANO
003300*                                             2000 - SEM IMPACTO
003400*                                             NESTE PROGRAMA (NAO
003500*                                             MANIPULA DATAS), SO
003600*                                             CONFERIDO E ANOTADO.
003700*    1.5    17/01/2000    RPC    SIAS-0189    VIRADA DO ANO 2000 SEM
003800*                                             INCIDENTE. CORRIGIDA A
003900*                                             MENSAGEM DE ABERTURA
004000*                                             QUE AINDA CITAVA O
004100*                                             NOME ANTIGO DO EXPORT
004200*                                             ("PESQUISA.CSV").
004300*    1.6    30/04/2001    RPC    SIAS-0203    REVISAO DE AUDITORIA:
004400*                                             0460-EMITE-UM-HEADER
004500*                                             MONTAVA A TAG <SQ> SO
004600*                                             COM O NUMERO DE ORDEM
004700*                                             DA COLUNA (<HEADER001>,
004800*                                             <HEADER002> ...) - O
004900*                                             NOME REAL DA COLUNA,
005000*                                             LIDO DA LINHA 2 EM
005100*                                             CABECALHO-VAL, FICAVA
005200*                                             CARREGADO E NUNCA ERA
005300*                                             USADO. TODA LINHA DE
005400*                                             TODO ARQUIVO XML GERADO
005500*                                             SAIA COM A TAG ERRADA -
005600*                                             CORRIGIDO PARA MONTAR A
005700*                                             TAG A PARTIR DO PROPRIO
005800*                                             CABECALHO-VAL(IX-DAD).
005900*---------------------------------------------------------------
006000
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CLASSE-NUMERICA IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS LOTE-COM-ERRO
006800     UPSI-0 OFF STATUS IS LOTE-SEM-ERRO.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CSVFLAT       ASSIGN TO CSVFLAT
007300                 ORGANIZATION LINE SEQUENTIAL
007400                 FILE STATUS IS STATUS-CSVFLAT.
007500
007600     SELECT SAIDA-XML     ASSIGN TO SAIDAXML
007700                 ORGANIZATION LINE SEQUENTIAL
007800                 FILE STATUS IS STATUS-XML.
007900
008000     SELECT SAIDA-ERRO    ASSIGN TO SAIDAERR
008100                 ORGANIZATION LINE SEQUENTIAL
008200                 FILE STATUS IS STATUS-ERRO.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  CSVFLAT
008800     LABEL RECORD IS OMITTED
008900     RECORDING MODE IS V.
009000 01  REG-CSVFLAT.
009100     05  FILLER                    PIC X(8000).
009200
009300 FD  SAIDA-XML
009400     LABEL RECORD IS OMITTED
009500     RECORDING MODE IS V.
009600 01  REG-SAIDA-XML.
009700     05  FILLER                    PIC X(8000).
009800
009900 FD  SAIDA-ERRO
010000     LABEL RECORD IS OMITTED
010100     RECORDING MODE IS V.
010200 01  REG-SAIDA-ERRO.
010300     05  FILLER                    PIC X(8000).
010400
010500 WORKING-STORAGE SECTION.
010600
010700*--------------------- INDICADORES DE ARQUIVO -------------------
010800 01  WS-STATUS-GRUPO.
010900     05  STATUS-CSVFLAT            PIC X(02) VALUE SPACES.
011000     05  STATUS-XML                PIC X(02) VALUE SPACES.
011100     05  STATUS-ERRO               PIC X(02) VALUE SPACES.
011200 01  WS-STATUS-GRUPO-R REDEFINES WS-STATUS-GRUPO
011300                                   PIC X(06).
011400
011500*--------------------- CONTADORES E INDICES (BINARIO) -----------
011600 77  WS-PTR                        PIC 9(04) COMP.
011700 77  WS-QTD-COLUNAS-CAB            PIC 9(04) COMP VALUE ZERO.
011800 77  WS-QTD-COLUNAS-DADO           PIC 9(04) COMP VALUE ZERO.
011900 77  WS-LINHAS-LIDAS               PIC 9(06) COMP VALUE ZERO.
012000 77  WS-POS-TAG                    PIC 9(04) COMP.
012100
012200*--------------------- LINHA CORRENTE E CABECALHO ----------------
012300 01  WS-LINHA-TITULO                PIC X(8000).
012400 01  WS-LINHA-DADO                  PIC X(8000).
012500
012600 01  TAB-CABECALHO.
012700     05  CABECALHO OCCURS 200 TIMES
012800                    INDEXED BY IX-CAB.
012900         10  CABECALHO-VAL         PIC X(40).
013000     05  FILLER                    PIC X(08) VALUE SPACES.
013100
013200 01  TAB-COLUNA-DADO.
013300     05  COLUNA-DADO OCCURS 200 TIMES
013400                      INDEXED BY IX-DAD.
013500         10  COLUNA-DADO-VAL       PIC X(60).
013600     05  FILLER                    PIC X(08) VALUE SPACES.
013700 01  TAB-COLUNA-DADO-R REDEFINES TAB-COLUNA-DADO
013800                                   PIC X(12008).
013900
014000*--------------------- AREA DE MONTAGEM DA TAG -------------------
014100 01  WS-TAG-HEADER                  PIC X(40).
014200
014300*--------------------- DATA DE SISTEMA (GRAVADA NO RODAPE) -------
014400 01  WS-DATA-SISTEMA.
014500     05  WS-ANO-EXEC               PIC 9(04).
014600     05  WS-MES-EXEC               PIC 9(02).
014700     05  WS-DIA-EXEC               PIC 9(02).
014800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
014900                                   PIC 9(08).
015000
015100*--------------------- SWITCHES DE CONTROLE -----------------------
015200 77  WS-FIM-DE-ARQUIVO-SW          PIC X(01) VALUE "N".
015300     88  WS-FIM-DE-ARQUIVO         VALUE "S".
015400 77  WS-CONTINUA-CAB-SW            PIC X(01) VALUE "S".
015500     88  WS-CONTINUA-CAB           VALUE "S".
015600 77  WS-CONTINUA-DAD-SW            PIC X(01) VALUE "S".
015700     88  WS-CONTINUA-DAD           VALUE "S".
015800
015900 PROCEDURE DIVISION.
016000
016100 0000-PRINCIPAL.
016200     PERFORM 0100-ABRE-ARQUIVOS
016300     PERFORM 0200-ENVELOPE-ABERTURA
016400     PERFORM 0250-LE-TITULO
016500     PERFORM 0300-LE-CABECALHO THRU 0300-EXIT
016600     PERFORM 0400-PROCESSA-LINHAS THRU 0400-EXIT
016700     PERFORM 0500-ENVELOPE-FECHO
016800     PERFORM 0590-FECHA-ARQUIVOS
016900     STOP RUN.
017000
017100*-----------------------------------------------------------------
017200*    0100 - ABERTURA DOS TRES ARQUIVOS DO LOTE (ENTRADA CSV, SAIDA
017300*           XML, SAIDA DE ERRO - ESTA ULTIMA GRAVADA VAZIA, POIS O
017400*           CONVERSOR DE ENVELOPE NAO FAZ CRITICA DE CAMPO)
017500*-----------------------------------------------------------------
017600 0100-ABRE-ARQUIVOS.
017700     OPEN INPUT CSVFLAT
017800     IF STATUS-CSVFLAT NOT = "00"
017900        DISPLAY "GERAXML - CSVFLAT NAO ENCONTRADO"
018000        STOP RUN.
018100     OPEN OUTPUT SAIDA-XML
018200     IF STATUS-XML NOT = "00"
018300        DISPLAY "GERAXML - FALHA NA ABERTURA DA SAIDAXML"
018400        STOP RUN.
018500     OPEN OUTPUT SAIDA-ERRO.
018600
018700*-----------------------------------------------------------------
018800*    0200 - ESCREVE O ENVELOPE DE ABERTURA DO XML
018900*-----------------------------------------------------------------
019000 0200-ENVELOPE-ABERTURA.
019100     MOVE '<?xml version="1.0" encoding="UTF-8"?>'
019200          TO REG-SAIDA-XML
019300     WRITE REG-SAIDA-XML
019400     MOVE "<XMLDATA><MAIN><SQLIST>" TO REG-SAIDA-XML
019500     WRITE REG-SAIDA-XML.
019600
019700*-----------------------------------------------------------------
019800*    0250 - DESCARTA A LINHA 1 (FAIXA DE TITULO DO EXPORT)
019900*-----------------------------------------------------------------
020000 0250-LE-TITULO.
020100     READ CSVFLAT INTO WS-LINHA-TITULO
020200         AT END
020300             SET WS-FIM-DE-ARQUIVO TO TRUE
020400     END-READ.
020500
020600*-----------------------------------------------------------------
020700*    0300 - LINHA 2 - MONTA O VETOR DE NOMES DE CABECALHO, USADOS
020800*           COMO NOME DA TAG <HEADERn> EM CADA BLOCO <SQ>
020900*-----------------------------------------------------------------
021000 0300-LE-CABECALHO.
021100     IF WS-FIM-DE-ARQUIVO
021200        GO TO 0300-EXIT.
021300     READ CSVFLAT INTO WS-LINHA-TITULO
021400         AT END
021500             SET WS-FIM-DE-ARQUIVO TO TRUE
021600             GO TO 0300-EXIT
021700     END-READ
021800     MOVE SPACES TO TAB-CABECALHO
021900     MOVE 1 TO WS-PTR
022000     MOVE "S" TO WS-CONTINUA-CAB-SW
022100     PERFORM 0310-PROXIMA-COLUNA-CAB
022200               VARYING IX-CAB FROM 1 BY 1
022300               UNTIL IX-CAB > 200
022400                  OR WS-PTR > LENGTH OF WS-LINHA-TITULO
022500                  OR NOT WS-CONTINUA-CAB.
022600 0300-EXIT.
022700     EXIT.
022800
022900 0310-PROXIMA-COLUNA-CAB.
023000     UNSTRING WS-LINHA-TITULO DELIMITED BY ","
023100         INTO CABECALHO-VAL(IX-CAB)
023200         WITH POINTER WS-PTR
023300         ON OVERFLOW SET WS-CONTINUA-CAB-SW TO "N"
023400     END-UNSTRING
023500     SET WS-QTD-COLUNAS-CAB TO IX-CAB.
023600
023700*-----------------------------------------------------------------
023800*    0400 - LACO PRINCIPAL - LINHA 3 EM DIANTE, UM BLOCO <SQ> POR
023900*           LINHA DE DADOS
024000*-----------------------------------------------------------------
024100 0400-PROCESSA-LINHAS.
024200     IF WS-FIM-DE-ARQUIVO
024300        GO TO 0400-EXIT.
024400     PERFORM 0410-LE-LINHA THRU 0410-EXIT
024500               UNTIL WS-FIM-DE-ARQUIVO.
024600 0400-EXIT.
024700     EXIT.
024800
024900 0410-LE-LINHA.
025000     READ CSVFLAT INTO WS-LINHA-DADO
025100         AT END
025200             SET WS-FIM-DE-ARQUIVO TO TRUE
025300             GO TO 0410-EXIT
025400     END-READ
025500     ADD 1 TO WS-LINHAS-LIDAS
025600     PERFORM 0420-SEPARA-COLUNAS-DADO THRU 0420-EXIT
025700     PERFORM 0450-EMITE-SQ.
025800 0410-EXIT.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200*    0420 - QUEBRA A LINHA DE DADOS CORRENTE EM COLUNAS
026300*-----------------------------------------------------------------
026400 0420-SEPARA-COLUNAS-DADO.
026500     MOVE SPACES TO TAB-COLUNA-DADO-R
026600     MOVE 1 TO WS-PTR
026700     MOVE "S" TO WS-CONTINUA-DAD-SW
026800     PERFORM 0430-PROXIMA-COLUNA-DADO
026900               VARYING IX-DAD FROM 1 BY 1
027000               UNTIL IX-DAD > 200
027100                  OR WS-PTR > LENGTH OF WS-LINHA-DADO
027200                  OR NOT WS-CONTINUA-DAD.
027300 0420-EXIT.
027400     EXIT.
027500
027600 0430-PROXIMA-COLUNA-DADO.
027700     UNSTRING WS-LINHA-DADO DELIMITED BY ","
027800         INTO COLUNA-DADO-VAL(IX-DAD)
027900         WITH POINTER WS-PTR
028000         ON OVERFLOW SET WS-CONTINUA-DAD-SW TO "N"
028100     END-UNSTRING
028200     SET WS-QTD-COLUNAS-DADO TO IX-DAD.
028300
028400*-----------------------------------------------------------------
028500*    0450 - EMITE O BLOCO <SQ> DA LINHA CORRENTE, UM <HEADERn> POR
028600*           COLUNA - A TAG E O PROPRIO NOME DE COLUNA LIDO DA
028700*           LINHA 2 DO CSVFLAT (CABECALHO-VAL), NA MESMA ORDEM,
028800*           E NAO UM NUMERO DE SEQUENCIA (SQH-00XX/2001: A TAG
028900*           ERA MONTADA SO COM O INDICE DA COLUNA - <HEADER001>
029000*           ETC - E O NOME REAL NUNCA ERA USADO).
029100*-----------------------------------------------------------------
029200 0450-EMITE-SQ.
029300     MOVE "<SQ>" TO REG-SAIDA-XML
029400     WRITE REG-SAIDA-XML
029500     PERFORM 0460-EMITE-UM-HEADER
029600               VARYING IX-DAD FROM 1 BY 1
029700               UNTIL IX-DAD > WS-QTD-COLUNAS-DADO
029800     MOVE "</SQ>" TO REG-SAIDA-XML
029900     WRITE REG-SAIDA-XML.
030000
030100 0460-EMITE-UM-HEADER.
030200     MOVE CABECALHO-VAL(IX-DAD) TO WS-TAG-HEADER
030300     MOVE SPACES TO REG-SAIDA-XML
030400     MOVE 1 TO WS-POS-TAG
030500     STRING "<"                     DELIMITED BY SIZE
030600            WS-TAG-HEADER           DELIMITED BY SPACE
030700            ">"                     DELIMITED BY SIZE
030800            COLUNA-DADO-VAL(IX-DAD) DELIMITED BY SPACE
030900            "</"                    DELIMITED BY SIZE
031000            WS-TAG-HEADER           DELIMITED BY SPACE
031100            ">"                     DELIMITED BY SIZE
031200            INTO REG-SAIDA-XML
031300            WITH POINTER WS-POS-TAG
031400     END-STRING
031500     WRITE REG-SAIDA-XML.
031600
031700*-----------------------------------------------------------------
031800*    0500 - FECHA O ENVELOPE XML
031900*-----------------------------------------------------------------
032000 0500-ENVELOPE-FECHO.
032100     MOVE "</SQLIST></MAIN></XMLDATA>" TO REG-SAIDA-XML
032200     WRITE REG-SAIDA-XML.
032300
032400*-----------------------------------------------------------------
032500*    0590 - FECHAMENTO GERAL DOS ARQUIVOS DO LOTE
032600*-----------------------------------------------------------------
032700 0590-FECHA-ARQUIVOS.
032800     CLOSE CSVFLAT
032900           SAIDA-XML
033000           SAIDA-ERRO.
